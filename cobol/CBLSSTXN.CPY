000100***************************************************************           
000200* CBLSSTXN  --  RAW TRANSACTION / CATEGORIZED TRANSACTION LAYOUT          
000300* COPY MEMBER FOR THE SPENDING SNAPSHOT SYSTEM.                           
000400*                                                                         
000500* TXN-REC-IN IS THE WORKING-STORAGE VIEW OF THE 80-BYTE                   
000600* TRANSACTIONS RECORD -- CBLSSR01 READS THE FD BUFFER AND                 
000700* MOVES IT HERE SO THIS LAYOUT CAN BE SHARED BY ANY FUTURE                
000800* EXTRACT PROGRAM WITHOUT DUPLICATING THE FD.  CAT-REC-WORK IS            
000900* THE IN-MEMORY WORK AREA BUILT ONCE A TRANSACTION HAS BEEN               
001000* RUN THROUGH THE KEYWORD CATEGORIZER AND HAD ITS MONTH KEY               
001100* DERIVED.                                                                
001200*                                                                         
001300* MAINTENANCE LOG                                                         
001400*   04/09/87  RWH  ORIGINAL LAYOUT FOR CASE 8804.           AH0001        
001500*   11/02/89  RWH  WIDENED DESCRIPTION FIELD PER USER REQ.  AH0044        
001600*   06/14/93  LDP  ADDED CAT-MONTH TO WORK AREA.            AH0119        
001700*   02/18/99  LDP  Y2K -- TXN-DATE CENTURY REVIEW, NO CHANGE.AH0188       
001800*   09/05/01  TRM  REALIGNED FILLER AFTER AUDIT FINDING.    AH0241        
001900***************************************************************           
002000*                                                                         
002100 01  TXN-REC-IN.                                                          
002200     05  TXN-DATE.                                                        
002300         10  TXN-DATE-YYYY        PIC 9(4).                               
002400         10  FILLER               PIC X.                                  
002500         10  TXN-DATE-MM          PIC 99.                                 
002600         10  FILLER               PIC X.                                  
002700         10  TXN-DATE-DD          PIC 99.                                 
002800     05  TXN-MERCHANT             PIC X(25).                              
002900     05  TXN-AMOUNT               PIC S9(7)V99                            
003000                                  SIGN IS LEADING SEPARATE                
003100                                      CHARACTER.                          
003200     05  TXN-DESCRIPTION          PIC X(30).                              
003300     05  FILLER                   PIC X(5).                               
003400*                                                                         
003500***************************************************************           
003600* CAT-REC-WORK -- WORK AREA FOR ONE CATEGORIZED TRANSACTION.              
003700* CARRIES THE RAW TRANSACTION FIELDS (LESS THE FILE FILLER)               
003800* PLUS THE CATEGORY NAME AND YYYY-MM MONTH KEY ASSIGNED TO IT.            
003900***************************************************************           
004000*                                                                         
004100 01  CAT-REC-WORK.                                                        
004200     05  CAT-DATE.                                                        
004300         10  CAT-DATE-YYYY        PIC 9(4).                               
004400         10  FILLER               PIC X.                                  
004500         10  CAT-DATE-MM          PIC 99.                                 
004600         10  FILLER               PIC X.                                  
004700         10  CAT-DATE-DD          PIC 99.                                 
004800     05  CAT-MERCHANT             PIC X(25).                              
004900     05  CAT-AMOUNT               PIC S9(7)V99                            
005000                                  SIGN IS LEADING SEPARATE                
005100                                      CHARACTER.                          
005200     05  CAT-DESCRIPTION          PIC X(30).                              
005300     05  CAT-CATEGORY             PIC X(15).                              
005400     05  CAT-MONTH                PIC X(7).                               
005500     05  FILLER                   PIC X(3).                               
005600*                                                                         
005700***************************************************************           
005800* WS-SEARCH-TEXT -- LOWER-CASED MERCHANT + DESCRIPTION USED BY            
005900* THE KEYWORD CATEGORIZER.  KEPT SEPARATE FROM CAT-REC-WORK               
006000* SINCE IT IS SCRATCH, NOT A FIELD WE CARRY FORWARD.                      
006100***************************************************************           
006200*                                                                         
006300 01  WS-SEARCH-TEXT                PIC X(56).                             
