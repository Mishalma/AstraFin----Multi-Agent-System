000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300     PROGRAM-ID.          CBLSSR01.                                       
000400     AUTHOR.              R W HANLON.                                     
000500     INSTALLATION.        CORNBELT SAVINGS AND LOAN -- DP CTR.            
000600     DATE-WRITTEN.        04/09/87.                                       
000700     DATE-COMPILED.       09/05/01.                                       
000800     SECURITY.            CONFIDENTIAL -- INTERNAL USE ONLY.              
000900*                                                                         
001000***************************************************************           
001100* CBLSSR01  --  SPENDING SNAPSHOT ANALYSIS BATCH DRIVER.                  
001200*                                                                         
001300* READS THE CUSTOMER'S TRANSACTION EXTRACT, THE DEPARTMENT'S              
001400* MONTHLY BUDGET TABLE AND THE CUSTOMER'S SAVINGS GOALS, AND              
001500* PRODUCES THE SPENDING SNAPSHOT REPORT -- CATEGORIZED DETAIL             
001600* WITH A CONTROL BREAK ON CATEGORY, A MONTH-BY-MONTH SUMMARY,             
001700* A TREND/FORECAST ANALYSIS SECTION AND A RECOMMENDATIONS                 
001800* SECTION (BUDGET OPTIMIZER, SAVINGS GOAL, DINING CHECK).                 
001900*                                                                         
002000* MAINTENANCE LOG                                                         
002100*   04/09/87  RWH  ORIGINAL BATCH DRIVER FOR CASE 8804 --      AH0301     
002200*                  CATEGORIZATION AND CATEGORY TOTALS ONLY.    AH0301     
002300*   05/02/87  RWH  ADDED BUDGET VARIANCE AGAINST CBLBUDGT.     AH0309     
002400*   11/02/89  RWH  ADDED GOALS FILE AND SAVINGS FEASIBILITY.   AH0355     
002500*   03/19/91  RWH  ADDED MONTHLY SUMMARY AND MOVING AVERAGE.   AH0402     
002600*   06/14/93  LDP  ADDED TREND DETECTOR AND FORECAST W/ CI.    AH0448     
002700*   06/21/93  LDP  FIXED SLOPE DENOMINATOR-ZERO ABEND ON       AH0449     
002800*                  SINGLE-MONTH RUNS -- TICKET 93-0612.        AH0449     
002900*   02/10/95  LDP  ADDED SEASONAL FACTOR SECTION.              AH0471     
003000*   08/03/96  LDP  ADDED BUDGET OPTIMIZER RECOMMENDATIONS.     AH0498     
003100*   04/22/97  LDP  ADDED DINING BUDGET OPTIMIZER LINE.         AH0513     
003200*   02/18/99  LDP  Y2K -- TXN-DATE-YYYY AND GOAL/MONTH KEYS    AH0560     
003300*                  REVIEWED, ALL FOUR-DIGIT, NO CHANGE MADE.   AH0560     
003400*   03/01/99  LDP  Y2K -- REGRESSION SUITE RE-RUN THRU 2001,   AH0561     
003500*                  CENTURY ROLLOVER CLEAN.                     AH0561     
003600*   11/14/00  TRM  CORRECTED VARIANCE SIGN ON CREDIT-HEAVY     AH0590     
003700*                  CATEGORIES -- TICKET 00-1188.                AH0590    
003800*   09/05/01  TRM  REPLACED SORT-ORDER ASSUMPTION WITH A RE-    AH0601    
003900*                  READ PER CATEGORY AFTER AUDIT FINDING THAT   AH0601    
004000*                  TRANSACTIONS.DAT IS NOT GUARANTEED SORTED.   AH0601    
004100*   01/22/02  DMK  AUDIT FOUND 3110/3700/3900 COMPARING A       AH0615    
004200*                  WHOLE-EXTRACT TOTAL AGAINST A MONTHLY        AH0615    
004300*                  BUDGET/GOAL FIGURE -- RETHREADED THROUGH     AH0615    
004400*                  WS-CAT-AVG-ACTUAL.  ALSO WIRED IN THE NO-    AH0615    
004500*                  BUDGET-SET BRANCH ON 3110.  TICKET 01-0733.  AH0615    
004600*   01/22/02  DMK  CORRECTED FORECAST MSE DIVISOR TO N-2        AH0616    
004700*                  DEGREES OF FREEDOM, WAS DIVIDING BY N.       AH0616    
004800*   01/29/02  DMK  ADDED 3450 HALF-VS-HALF TREND CHECK, WHICH    AH0617   
004900*                  WAS SPEC'D BUT NEVER COMING OUT ALONGSIDE     AH0617   
005000*                  THE REGRESSION TREND.  GATED 3720'S CUTS ON   AH0617   
005100*                  A NONZERO REQUIRED REDUCTION AND NONZERO      AH0617   
005200*                  CATEGORY SPEND, AND RENAMED THE BALANCED-     AH0617   
005300*                  BUDGET STATUS TO MATCH THE SPEC WORDING.      AH0617   
005400*                  PRINTED THE SEASONAL FACTOR INSTEAD OF THE    AH0617   
005500*                  CANNED NOTE.  TICKET 01-0748.                 AH0617   
005600***************************************************************           
005700*                                                                         
005800     ENVIRONMENT DIVISION.                                                
005900     CONFIGURATION SECTION.                                               
006000     SOURCE-COMPUTER.     IBM-370.                                        
006100     OBJECT-COMPUTER.     IBM-370.                                        
006200     SPECIAL-NAMES.                                                       
006300         C01 IS TOP-OF-FORM.                                              
006400*                                                                         
006500     INPUT-OUTPUT SECTION.                                                
006600     FILE-CONTROL.                                                        
006700*                                                                         
006800         SELECT TRANSACTIONS                                              
006900             ASSIGN TO TRANSACTIONS                                       
007000             ORGANIZATION IS LINE SEQUENTIAL.                             
007100*                                                                         
007200         SELECT BUDGETS                                                   
007300             ASSIGN TO BUDGETS                                            
007400             ORGANIZATION IS LINE SEQUENTIAL.                             
007500*                                                                         
007600         SELECT GOALS                                                     
007700             ASSIGN TO GOALS                                              
007800             ORGANIZATION IS LINE SEQUENTIAL.                             
007900*                                                                         
008000         SELECT REPORT                                                    
008100             ASSIGN TO REPORT                                             
008200             ORGANIZATION IS RECORD SEQUENTIAL.                           
008300*                                                                         
008400     DATA DIVISION.                                                       
008500     FILE SECTION.                                                        
008600*                                                                         
008700     FD  TRANSACTIONS                                                     
008800         LABEL RECORD IS STANDARD                                         
008900         RECORD CONTAINS 80 CHARACTERS                                    
009000         DATA RECORD IS TXN-FILE-BUF.                                     
009100     01  TXN-FILE-BUF                 PIC X(80).                          
009200*                                                                         
009300     FD  BUDGETS                                                          
009400         LABEL RECORD IS STANDARD                                         
009500         RECORD CONTAINS 40 CHARACTERS                                    
009600         DATA RECORD IS BUD-FILE-BUF.                                     
009700     01  BUD-FILE-BUF                 PIC X(40).                          
009800*                                                                         
009900     FD  GOALS                                                            
010000         LABEL RECORD IS STANDARD                                         
010100         RECORD CONTAINS 60 CHARACTERS                                    
010200         DATA RECORD IS GOAL-FILE-BUF.                                    
010300     01  GOAL-FILE-BUF                PIC X(60).                          
010400*                                                                         
010500     FD  REPORT                                                           
010600         LABEL RECORD IS OMITTED                                          
010700         RECORD CONTAINS 132 CHARACTERS                                   
010800         LINAGE IS 58 LINES WITH FOOTING AT 54                            
010900         DATA RECORD IS PRTLINE.                                          
011000     01  PRTLINE                      PIC X(132).                         
011100*                                                                         
011200     WORKING-STORAGE SECTION.                                             
011300*                                                                         
011400     COPY CBLSSTXN.                                                       
011500     COPY CBLSSBUD.                                                       
011600     COPY CBLSSRPT.                                                       
011700*                                                                         
011800***************************************************************           
011900* WS-CONTROL -- SWITCHES AND THE RUN DATE.  WS-RUN-DATE-NUM               
012000* REDEFINES THE CURRENT-DATE RESULT SO THE YEAR/MONTH/DAY                 
012100* PIECES CAN BE MOVED INDIVIDUALLY -- SAME TRICK AS CP2'S                 
012200* PACKED-ATTEND-DATE REDEFINES.                                           
012300***************************************************************           
012400*                                                                         
012500 01  WS-RUN-DATE.                                                         
012600     05  WS-RUN-DATE-TEXT         PIC X(8)     VALUE SPACES.              
012700     05  FILLER                   PIC X(14)    VALUE SPACES.              
012800 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.                               
012900     05  WS-RUN-YYYY              PIC 9(4).                               
013000     05  WS-RUN-MM                PIC 99.                                 
013100     05  WS-RUN-DD                PIC 99.                                 
013200     05  FILLER                   PIC X(14).                              
013300*                                                                         
013400 01  WS-CONTROL-SWITCHES.                                                 
013500     05  WS-MORE-TXN              PIC XXX      VALUE 'YES'.               
013600         88  WS-NO-MORE-TXN                VALUE 'NO '.                   
013700     05  WS-MORE-BUD              PIC XXX      VALUE 'YES'.               
013800     05  WS-MORE-GOAL             PIC XXX      VALUE 'YES'.               
013900     05  WS-FILE-EOF              PIC XXX      VALUE 'NO '.               
014000     05  FILLER                   PIC X(9)     VALUE SPACES.              
014100*                                                                         
014200 01  WS-COUNTERS.                                                         
014300     05  WS-PAGE-NO               PIC 9(2)     VALUE ZERO                 
014400                                       COMP.                              
014500     05  WS-TXN-COUNT             PIC 9(6)     VALUE ZERO                 
014600                                       COMP.                              
014700     05  WS-CAT-IDX               PIC 9(2)     VALUE ZERO                 
014800                                       COMP.                              
014900     05  WS-MONTH-IDX             PIC 9(2)     VALUE ZERO                 
015000                                       COMP.                              
015100     05  WS-MONTH-COUNT           PIC 9(2)     VALUE ZERO                 
015200                                       COMP.                              
015300     05  WS-SUB                   PIC 9(2)     VALUE ZERO                 
015400                                       COMP.                              
015500     05  WS-MA-WINDOW             PIC 9(2)     VALUE 3                    
015600                                       COMP.                              
015700     05  FILLER                   PIC X(9)     VALUE SPACES.              
015800*                                                                         
015900***************************************************************           
016000* WS-GRAND-TOTALS -- GRAND-TOTAL ACCUMULATORS, MONEY IN ZONED             
016100* DISPLAY LIKE EVERY OTHER TOTAL FIELD IN THIS SHOP'S PROGRAMS.           
016200***************************************************************           
016300*                                                                         
016400 01  WS-GRAND-TOTALS.                                                     
016500     05  WS-TOTAL-INCOME          PIC S9(9)V99 VALUE ZERO.                
016600     05  WS-TOTAL-EXPENSE         PIC S9(9)V99 VALUE ZERO.                
016700     05  WS-TOTAL-NET             PIC S9(9)V99 VALUE ZERO.                
016800     05  WS-TOTAL-SPEND-ALL-CAT   PIC S9(9)V99 VALUE ZERO.                
016900     05  WS-TOTAL-BUDGET          PIC S9(9)V99 VALUE ZERO.                
017000     05  FILLER                   PIC X(11)    VALUE SPACES.              
017100*                                                                         
017200***************************************************************           
017300* WS-GOAL-AREA -- WORKING COPY OF THE GOALS RECORD, PULLED                
017400* APART FROM GOAL-REC-NUM AFTER 1200-LOAD-GOALS.                          
017500***************************************************************           
017600*                                                                         
017700 01  WS-GOAL-AREA.                                                        
017800     05  WS-GOAL-INCOME           PIC S9(7)V99 VALUE ZERO.                
017900     05  WS-GOAL-SAVINGS          PIC S9(7)V99 VALUE ZERO.                
018000     05  WS-GOAL-TARGET           PIC S9(7)V99 VALUE ZERO.                
018100     05  WS-GOAL-TIMELINE-MOS     PIC 9(3)     VALUE ZERO                 
018200                                       COMP.                              
018300     05  FILLER                   PIC X(13)    VALUE SPACES.              
018400*                                                                         
018500***************************************************************           
018600* WS-REGRESSION-AREA -- SHARED SCRATCH FOR TREND-DETECTOR AND             
018700* FORECASTER (BOTH DO THE SAME LEAST-SQUARES PASS OVER THE                
018800* MONTH SERIES).  SIGNED COMP-3 SUMS SINCE THESE ARE SCRATCH              
018900* ARITHMETIC FIELDS, NOT REPORTED MONEY.                                  
019000***************************************************************           
019100*                                                                         
019200 01  WS-REGRESSION-AREA.                                                  
019300     05  WS-REG-N                 PIC 9(4)       VALUE ZERO               
019400                                       COMP.                              
019500     05  WS-REG-MEAN-X            PIC S9(7)V9999 VALUE ZERO               
019600                                       COMP-3.                            
019700     05  WS-REG-MEAN-Y            PIC S9(9)V9999 VALUE ZERO               
019800                                       COMP-3.                            
019900     05  WS-REG-SUM-XY            PIC S9(11)V9999 VALUE ZERO              
020000                                       COMP-3.                            
020100     05  WS-REG-SUM-XX            PIC S9(11)V9999 VALUE ZERO              
020200                                       COMP-3.                            
020300     05  WS-REG-SLOPE             PIC S9(9)V9999 VALUE ZERO               
020400                                       COMP-3.                            
020500     05  WS-REG-INTERCEPT         PIC S9(9)V9999 VALUE ZERO               
020600                                       COMP-3.                            
020700     05  WS-REG-TERM              PIC S9(11)V9999 VALUE ZERO              
020800                                       COMP-3.                            
020900     05  WS-REG-RESID             PIC S9(9)V9999 VALUE ZERO               
021000                                       COMP-3.                            
021100     05  WS-REG-SUM-RESID-SQ      PIC S9(13)V9999 VALUE ZERO              
021200                                       COMP-3.                            
021300     05  WS-REG-MSE               PIC S9(11)V9999 VALUE ZERO              
021400                                       COMP-3.                            
021500     05  WS-REG-STDERR            PIC S9(9)V9999 VALUE ZERO               
021600                                       COMP-3.                            
021700     05  WS-REG-MARGIN            PIC S9(9)V9999 VALUE ZERO               
021800                                       COMP-3.                            
021900     05  WS-REG-SLOPE-PCT         PIC S9(5)V9999 VALUE ZERO               
022000                                       COMP-3.                            
022100     05  WS-TREND-DIRECTION       PIC X(16)      VALUE SPACES.            
022200     05  FILLER                   PIC X(9)       VALUE SPACES.            
022300*                                                                         
022400***************************************************************           
022500* WS-TREND-HALF-SUB -- SCRATCH SUBSCRIPT FOR 3450'S HALF-VS-HALF          
022600* SUMMING LOOPS BELOW.  TICKET 01-0733.                                   
022700***************************************************************           
022800*                                                                         
022900 77  WS-TREND-HALF-SUB            PIC 9(4)       VALUE ZERO               
023000                                       COMP.                              
023100*                                                                         
023200***************************************************************           
023300* WS-TREND-SIMPLE-AREA -- THE SPEC'S OTHER TREND-DETECTOR, THE            
023400* HALF-VS-HALF AVERAGE COMPARISON.  A GENUINELY DIFFERENT TEST            
023500* FROM THE REGRESSION ABOVE -- THE TWO CAN DISAGREE -- SO IT              
023600* GETS ITS OWN PASS IN 3450 RATHER THAN BEING FOLDED INTO 3400.           
023700* TICKET 01-0733.                                                         
023800***************************************************************           
023900*                                                                         
024000 01  WS-TREND-SIMPLE-AREA.                                                
024100     05  WS-TREND-MID             PIC 9(4)       VALUE ZERO               
024200                                       COMP.                              
024300     05  WS-TREND-HALF2-START     PIC 9(4)       VALUE ZERO               
024400                                       COMP.                              
024500     05  WS-TREND-HALF1-SUM       PIC S9(11)V9999 VALUE ZERO              
024600                                       COMP-3.                            
024700     05  WS-TREND-HALF2-SUM       PIC S9(11)V9999 VALUE ZERO              
024800                                       COMP-3.                            
024900     05  WS-TREND-HALF1-AVG       PIC S9(9)V9999 VALUE ZERO               
025000                                       COMP-3.                            
025100     05  WS-TREND-HALF2-AVG       PIC S9(9)V9999 VALUE ZERO               
025200                                       COMP-3.                            
025300     05  WS-TREND-SIMPLE-PCT      PIC S9(5)V9999 VALUE ZERO               
025400                                       COMP-3.                            
025500     05  WS-TREND-SIMPLE-DIR      PIC X(16)      VALUE SPACES.            
025600*                                                                         
025700***************************************************************           
025800* WS-FORECAST-AREA -- NEXT-PERIOD FORECAST AND ITS 95% C.I.               
025900***************************************************************           
026000*                                                                         
026100 01  WS-FORECAST-AREA.                                                    
026200     05  WS-FCST-AMOUNT           PIC S9(9)V99 VALUE ZERO.                
026300     05  WS-FCST-CI-LOW           PIC S9(9)V99 VALUE ZERO.                
026400     05  WS-FCST-CI-HIGH          PIC S9(9)V99 VALUE ZERO.                
026500     05  FILLER                   PIC X(9)     VALUE SPACES.              
026600*                                                                         
026700***************************************************************           
026800* WS-SEASONAL-AREA -- OVERALL AVERAGE AND PER-MONTH FACTOR.               
026900* WS-SEASONAL-OK IS 'NO' UNTIL 12 OR MORE MONTHS ARE ON FILE,             
027000* PER THE SEASONAL-ADJUSTER RULE.                                         
027100***************************************************************           
027200*                                                                         
027300 01  WS-SEASONAL-AREA.                                                    
027400     05  WS-SEASONAL-OK           PIC XXX      VALUE 'NO '.               
027500     05  WS-SEASONAL-AVG          PIC S9(9)V99 VALUE ZERO.                
027600     05  WS-SEASONAL-FACTOR-ED    PIC Z9.9999- VALUE ZERO.                
027700     05  FILLER                   PIC X(2)     VALUE SPACES.              
027800 01  WS-SEASONAL-FACTOR-TABLE.                                            
027900     05  WS-SEASONAL-FACTOR       PIC S9V9999 VALUE ZERO                  
028000                                       OCCURS 24 TIMES.                   
028100*                                                                         
028200***************************************************************           
028300* WS-OPTIMIZER-AREA -- BUDGET-OPTIMIZER RESULTS.                          
028400***************************************************************           
028500*                                                                         
028600 01  WS-OPTIMIZER-AREA.                                                   
028700     05  WS-OPT-TOTAL-SPEND       PIC S9(9)V99 VALUE ZERO.                
028800     05  WS-OPT-REQ-REDUCTION     PIC S9(9)V99 VALUE ZERO.                
028900     05  WS-OPT-POT-SAVINGS       PIC S9(9)V99 VALUE ZERO.                
029000     05  WS-OPT-STATUS            PIC X(20)    VALUE SPACES.              
029100     05  FILLER                   PIC X(9)     VALUE SPACES.              
029200*                                                                         
029300***************************************************************           
029400* WS-DISC-RESULTS -- PER-DISCRETIONARY-CATEGORY CUT, SAME                 
029500* SUBSCRIPT ORDER AS WS-DISC-IDX-LIST.                                    
029600***************************************************************           
029700*                                                                         
029800 01  WS-DISC-RESULTS.                                                     
029900     05  WS-DISC-ENTRY            OCCURS 3 TIMES.                         
030000         10  WS-DISC-HAS-REC      PIC XXX      VALUE 'NO '.               
030100         10  WS-DISC-REDUCTION    PIC S9(7)V99 VALUE ZERO.                
030200         10  WS-DISC-NEW-BUDGET   PIC S9(7)V99 VALUE ZERO.                
030300*                                                                         
030400***************************************************************           
030500* WS-GOAL-CALC-AREA / WS-DINING-AREA -- GOAL-ADJUSTER AND                 
030600* DINING-OPTIMIZER RESULTS.                                               
030700***************************************************************           
030800*                                                                         
030900 01  WS-GOAL-CALC-AREA.                                                   
031000     05  WS-GOAL-NEEDED           PIC S9(7)V99 VALUE ZERO.                
031100     05  WS-GOAL-REDUCTION-PCT    PIC S9(3)V99 VALUE ZERO.                
031200     05  WS-GOAL-FEASIBLE         PIC XXX      VALUE 'NO '.               
031300     05  FILLER                   PIC X(11)    VALUE SPACES.              
031400*                                                                         
031500 01  WS-DINING-AREA.                                                      
031600     05  WS-DINE-AVAILABLE        PIC S9(9)V99 VALUE ZERO.                
031700     05  WS-DINE-MAX              PIC S9(7)V99 VALUE ZERO.                
031800     05  WS-DINE-REDUCTION        PIC S9(7)V99 VALUE ZERO.                
031900     05  WS-DINE-OK               PIC XXX      VALUE 'YES'.               
032000     05  FILLER                   PIC X(9)     VALUE SPACES.              
032100*                                                                         
032200***************************************************************           
032300* WS-SAVTL-AREA -- SAVINGS-TIMELINE (SIMPLE), A SEPARATE SURPLUS-         
032400* DRIVEN CHECK FROM WS-GOAL-CALC-AREA ABOVE (WHICH RUNS A FIXED           
032500* TIMELINE BACKWARD TO A REQUIRED AMOUNT -- THIS ONE RUNS A               
032600* FIXED SURPLUS FORWARD TO A TIMELINE).  ADDED UNDER TICKET               
032700* 01-0748 (02/06/02 DMK, AH0622) -- NEVER WIRED IN.                       
032800***************************************************************           
032900*                                                                         
033000 01  WS-SAVTL-AREA.                                                       
033100     05  WS-SAVTL-SURPLUS         PIC S9(7)V99 VALUE ZERO.                
033200     05  WS-SAVTL-MONTHS          PIC S9(5)V9  VALUE ZERO.                
033300     05  WS-SAVTL-MONTHLY         PIC S9(7)V99 VALUE ZERO.                
033400     05  WS-SAVTL-FEASIBLE        PIC XXX      VALUE 'NO '.               
033500     05  FILLER                   PIC X(9)     VALUE SPACES.              
033600*                                                                         
033700***************************************************************           
033800* WS-KEYWORD-TABLES -- THE TXN-CATEGORIZER LOOKUP.  THREE                 
033900* PARALLEL HAND-LOADED TABLES (TEXT/LENGTH/CATEGORY NUMBER),              
034000* BUILT FROM FILLER LITERAL ARRAYS AND REDEFINED, THE SAME WAY            
034100* CP2 BUILDS ITS AMUSEMENT-PARK PRICE TABLE.  ENTRIES RUN IN              
034200* CATEGORY ORDER SO A SCAN FROM SUBSCRIPT 1 FINDS THE FIRST               
034300* MATCHING CATEGORY, EXACTLY AS THE DEPARTMENT'S RULE SHEET               
034400* SAYS -- DINING FIRST, THEN GROCERIES, AND SO ON, OTHER LAST.            
034500***************************************************************           
034600*                                                                         
034700 01  WS-KW-TEXT-INIT.                                                     
034800     05  FILLER              PIC X(14) VALUE 'restaurant'.                
034900     05  FILLER              PIC X(14) VALUE 'cafe'.                      
035000     05  FILLER              PIC X(14) VALUE 'food'.                      
035100     05  FILLER              PIC X(14) VALUE 'pizza'.                     
035200     05  FILLER              PIC X(14) VALUE 'burger'.                    
035300     05  FILLER              PIC X(14) VALUE 'starbucks'.                 
035400     05  FILLER              PIC X(14) VALUE 'mcdonald'.                  
035500     05  FILLER              PIC X(14) VALUE 'grocery'.                   
035600     05  FILLER              PIC X(14) VALUE 'supermarket'.               
035700     05  FILLER              PIC X(14) VALUE 'walmart'.                   
035800     05  FILLER              PIC X(14) VALUE 'target'.                    
035900     05  FILLER              PIC X(14) VALUE 'costco'.                    
036000     05  FILLER              PIC X(14) VALUE 'whole foods'.               
036100     05  FILLER              PIC X(14) VALUE 'gas'.                       
036200     05  FILLER              PIC X(14) VALUE 'uber'.                      
036300     05  FILLER              PIC X(14) VALUE 'lyft'.                      
036400     05  FILLER              PIC X(14) VALUE 'taxi'.                      
036500     05  FILLER              PIC X(14) VALUE 'parking'.                   
036600     05  FILLER              PIC X(14) VALUE 'metro'.                     
036700     05  FILLER              PIC X(14) VALUE 'bus'.                       
036800     05  FILLER              PIC X(14) VALUE 'movie'.                     
036900     05  FILLER              PIC X(14) VALUE 'netflix'.                   
037000     05  FILLER              PIC X(14) VALUE 'spotify'.                   
037100     05  FILLER              PIC X(14) VALUE 'game'.                      
037200     05  FILLER              PIC X(14) VALUE 'theater'.                   
037300     05  FILLER              PIC X(14) VALUE 'concert'.                   
037400     05  FILLER              PIC X(14) VALUE 'amazon'.                    
037500     05  FILLER              PIC X(14) VALUE 'mall'.                      
037600     05  FILLER              PIC X(14) VALUE 'store'.                     
037700     05  FILLER              PIC X(14) VALUE 'shop'.                      
037800     05  FILLER              PIC X(14) VALUE 'retail'.                    
037900     05  FILLER              PIC X(14) VALUE 'clothing'.                  
038000     05  FILLER              PIC X(14) VALUE 'electric'.                  
038100     05  FILLER              PIC X(14) VALUE 'water'.                     
038200     05  FILLER              PIC X(14) VALUE 'internet'.                  
038300     05  FILLER              PIC X(14) VALUE 'phone'.                     
038400     05  FILLER              PIC X(14) VALUE 'cable'.                     
038500     05  FILLER              PIC X(14) VALUE 'utility'.                   
038600     05  FILLER              PIC X(14) VALUE 'doctor'.                    
038700     05  FILLER              PIC X(14) VALUE 'pharmacy'.                  
038800     05  FILLER              PIC X(14) VALUE 'hospital'.                  
038900     05  FILLER              PIC X(14) VALUE 'medical'.                   
039000     05  FILLER              PIC X(14) VALUE 'dental'.                    
039100 01  WS-KW-TEXT-TABLE REDEFINES WS-KW-TEXT-INIT.                          
039200     05  WS-KW-TEXT          PIC X(14) OCCURS 43 TIMES.                   
039300*                                                                         
039400 01  WS-KW-LEN-INIT.                                                      
039500     05  FILLER  PIC 9(2) VALUE 10.                                       
039600     05  FILLER  PIC 9(2) VALUE 04.                                       
039700     05  FILLER  PIC 9(2) VALUE 04.                                       
039800     05  FILLER  PIC 9(2) VALUE 05.                                       
039900     05  FILLER  PIC 9(2) VALUE 06.                                       
040000     05  FILLER  PIC 9(2) VALUE 09.                                       
040100     05  FILLER  PIC 9(2) VALUE 08.                                       
040200     05  FILLER  PIC 9(2) VALUE 07.                                       
040300     05  FILLER  PIC 9(2) VALUE 11.                                       
040400     05  FILLER  PIC 9(2) VALUE 07.                                       
040500     05  FILLER  PIC 9(2) VALUE 06.                                       
040600     05  FILLER  PIC 9(2) VALUE 06.                                       
040700     05  FILLER  PIC 9(2) VALUE 11.                                       
040800     05  FILLER  PIC 9(2) VALUE 03.                                       
040900     05  FILLER  PIC 9(2) VALUE 04.                                       
041000     05  FILLER  PIC 9(2) VALUE 04.                                       
041100     05  FILLER  PIC 9(2) VALUE 04.                                       
041200     05  FILLER  PIC 9(2) VALUE 07.                                       
041300     05  FILLER  PIC 9(2) VALUE 05.                                       
041400     05  FILLER  PIC 9(2) VALUE 03.                                       
041500     05  FILLER  PIC 9(2) VALUE 05.                                       
041600     05  FILLER  PIC 9(2) VALUE 07.                                       
041700     05  FILLER  PIC 9(2) VALUE 07.                                       
041800     05  FILLER  PIC 9(2) VALUE 04.                                       
041900     05  FILLER  PIC 9(2) VALUE 07.                                       
042000     05  FILLER  PIC 9(2) VALUE 07.                                       
042100     05  FILLER  PIC 9(2) VALUE 06.                                       
042200     05  FILLER  PIC 9(2) VALUE 04.                                       
042300     05  FILLER  PIC 9(2) VALUE 05.                                       
042400     05  FILLER  PIC 9(2) VALUE 04.                                       
042500     05  FILLER  PIC 9(2) VALUE 06.                                       
042600     05  FILLER  PIC 9(2) VALUE 08.                                       
042700     05  FILLER  PIC 9(2) VALUE 08.                                       
042800     05  FILLER  PIC 9(2) VALUE 05.                                       
042900     05  FILLER  PIC 9(2) VALUE 08.                                       
043000     05  FILLER  PIC 9(2) VALUE 05.                                       
043100     05  FILLER  PIC 9(2) VALUE 05.                                       
043200     05  FILLER  PIC 9(2) VALUE 07.                                       
043300     05  FILLER  PIC 9(2) VALUE 06.                                       
043400     05  FILLER  PIC 9(2) VALUE 08.                                       
043500     05  FILLER  PIC 9(2) VALUE 08.                                       
043600     05  FILLER  PIC 9(2) VALUE 07.                                       
043700     05  FILLER  PIC 9(2) VALUE 06.                                       
043800 01  WS-KW-LEN-TABLE REDEFINES WS-KW-LEN-INIT.                            
043900     05  WS-KW-LEN           PIC 9(2) OCCURS 43 TIMES.                    
044000*                                                                         
044100 01  WS-KW-CAT-INIT.                                                      
044200     05  FILLER  PIC 9(2) VALUE 01.                                       
044300     05  FILLER  PIC 9(2) VALUE 01.                                       
044400     05  FILLER  PIC 9(2) VALUE 01.                                       
044500     05  FILLER  PIC 9(2) VALUE 01.                                       
044600     05  FILLER  PIC 9(2) VALUE 01.                                       
044700     05  FILLER  PIC 9(2) VALUE 01.                                       
044800     05  FILLER  PIC 9(2) VALUE 01.                                       
044900     05  FILLER  PIC 9(2) VALUE 02.                                       
045000     05  FILLER  PIC 9(2) VALUE 02.                                       
045100     05  FILLER  PIC 9(2) VALUE 02.                                       
045200     05  FILLER  PIC 9(2) VALUE 02.                                       
045300     05  FILLER  PIC 9(2) VALUE 02.                                       
045400     05  FILLER  PIC 9(2) VALUE 02.                                       
045500     05  FILLER  PIC 9(2) VALUE 03.                                       
045600     05  FILLER  PIC 9(2) VALUE 03.                                       
045700     05  FILLER  PIC 9(2) VALUE 03.                                       
045800     05  FILLER  PIC 9(2) VALUE 03.                                       
045900     05  FILLER  PIC 9(2) VALUE 03.                                       
046000     05  FILLER  PIC 9(2) VALUE 03.                                       
046100     05  FILLER  PIC 9(2) VALUE 03.                                       
046200     05  FILLER  PIC 9(2) VALUE 04.                                       
046300     05  FILLER  PIC 9(2) VALUE 04.                                       
046400     05  FILLER  PIC 9(2) VALUE 04.                                       
046500     05  FILLER  PIC 9(2) VALUE 04.                                       
046600     05  FILLER  PIC 9(2) VALUE 04.                                       
046700     05  FILLER  PIC 9(2) VALUE 04.                                       
046800     05  FILLER  PIC 9(2) VALUE 05.                                       
046900     05  FILLER  PIC 9(2) VALUE 05.                                       
047000     05  FILLER  PIC 9(2) VALUE 05.                                       
047100     05  FILLER  PIC 9(2) VALUE 05.                                       
047200     05  FILLER  PIC 9(2) VALUE 05.                                       
047300     05  FILLER  PIC 9(2) VALUE 05.                                       
047400     05  FILLER  PIC 9(2) VALUE 06.                                       
047500     05  FILLER  PIC 9(2) VALUE 06.                                       
047600     05  FILLER  PIC 9(2) VALUE 06.                                       
047700     05  FILLER  PIC 9(2) VALUE 06.                                       
047800     05  FILLER  PIC 9(2) VALUE 06.                                       
047900     05  FILLER  PIC 9(2) VALUE 06.                                       
048000     05  FILLER  PIC 9(2) VALUE 07.                                       
048100     05  FILLER  PIC 9(2) VALUE 07.                                       
048200     05  FILLER  PIC 9(2) VALUE 07.                                       
048300     05  FILLER  PIC 9(2) VALUE 07.                                       
048400     05  FILLER  PIC 9(2) VALUE 07.                                       
048500 01  WS-KW-CAT-TABLE REDEFINES WS-KW-CAT-INIT.                            
048600     05  WS-KW-CAT           PIC 9(2) OCCURS 43 TIMES.                    
048700*                                                                         
048800***************************************************************           
048900* WS-CATEGORIZER-AREA -- SCRATCH FOR 2100-CATEGORIZE-TXN.                 
049000***************************************************************           
049100*                                                                         
049200 01  WS-CATEGORIZER-AREA.                                                 
049300     05  WS-TALLY            PIC 9(4)  VALUE ZERO COMP.                   
049400     05  WS-KW-FOUND         PIC XXX   VALUE 'NO '.                       
049500     05  WS-FOUND-CAT-IDX    PIC 9(2)  VALUE ZERO COMP.                   
049600     05  FILLER              PIC X(9)  VALUE SPACES.                      
049700*                                                                         
049800***************************************************************           
049900* WS-LOOKUP-AREA -- WORK FIELD FOR 2450-FIND-CAT-BY-NAME, USED            
050000* BOTH WHILE LOADING BUDGETS AND WHILE ACCUMULATING TRANSACTIONS.         
050100***************************************************************           
050200*                                                                         
050300 01  WS-LOOKUP-AREA.                                                      
050400     05  WS-LOOKUP-NAME      PIC X(15) VALUE SPACES.                      
050500     05  WS-ABS-AMOUNT       PIC S9(7)V99 VALUE ZERO.                     
050600     05  FILLER              PIC X(9)  VALUE SPACES.                      
050700*                                                                         
050800***************************************************************           
050900* WS-SORT-AREA -- BUBBLE SORT OF WS-MONTH-TABLE INTO CHRONO               
051000* ORDER BEFORE THE TREND/FORECAST PASSES.  THE SHOP HAS NEVER             
051100* HAD A SORT UTILITY ON A TABLE THIS SMALL, SO 3050-SORT-MONTHS           
051200* ROLLS ITS OWN -- SAME AS IT WOULD FOR AN IN-MEMORY TABLE LIKE           
051300* CP1'S HEADER-TABLE.                                                     
051400***************************************************************           
051500*                                                                         
051600 01  WS-SORT-AREA.                                                        
051700     05  WS-SORT-SWAPPED     PIC XXX   VALUE 'YES'.                       
051800     05  WS-SORT-I           PIC 9(2)  VALUE ZERO COMP.                   
051900     05  WS-SORT-TEMP-KEY    PIC X(7)  VALUE SPACES.                      
052000     05  WS-SORT-TEMP-TOTAL  PIC S9(7)V99 VALUE ZERO.                     
052100     05  WS-SORT-TEMP-CAT-AMT PIC S9(7)V99 VALUE ZERO.                    
052200     05  FILLER              PIC X(9)  VALUE SPACES.                      
052300*                                                                         
052400***************************************************************           
052500* PROCEDURE DIVISION.                                                     
052600***************************************************************           
052700*                                                                         
052800     PROCEDURE DIVISION.                                                  
052900*                                                                         
053000 0000-CBLSSR01.                                                           
053100     PERFORM 1000-INIT.                                                   
053200     PERFORM 2000-MAINLINE UNTIL WS-NO-MORE-TXN.                          
053300     PERFORM 3000-END-OF-FILE.                                            
053400     PERFORM 4000-WRITE-REPORT.                                           
053500     PERFORM 5000-CLOSING.                                                
053600     STOP RUN.                                                            
053700*                                                                         
053800***************************************************************           
053900* 1000-INIT -- OPEN FILES, STAMP THE RUN DATE, PRIME ALL THREE            
054000* INPUT STREAMS AND LOAD THE BUDGET/GOAL TABLES.                          
054100***************************************************************           
054200*                                                                         
054300 1000-INIT.                                                               
054400     ACCEPT WS-RUN-DATE-TEXT FROM DATE YYYYMMDD.                          
054500     MOVE 1 TO WS-PAGE-NO.                                                
054600     OPEN INPUT TRANSACTIONS.                                             
054700     OPEN INPUT BUDGETS.                                                  
054800     OPEN INPUT GOALS.                                                    
054900     OPEN OUTPUT REPORT.                                                  
055000     PERFORM 9010-READ-BUD.                                               
055100     PERFORM 1105-BUDGET-LOOP UNTIL WS-MORE-BUD = 'NO '.                  
055200     PERFORM 9020-READ-GOAL.                                              
055300     PERFORM 1200-LOAD-GOALS.                                             
055400     PERFORM 9000-READ-TXN.                                               
055500*                                                                         
055600 1105-BUDGET-LOOP.                                                        
055700     PERFORM 1100-LOAD-BUDGETS THRU 1100-EXIT.                            
055800     PERFORM 9010-READ-BUD.                                               
055900*                                                                         
056000***************************************************************           
056100* 1100-LOAD-BUDGETS -- ONE BUDGETS.DAT LINE.  BUD-CATEGORY =              
056200* 'TOTAL' IS THE OVERALL MONTHLY BUDGET, NOT A CATEGORY ROW --            
056300* GOES TO THE EXIT THE SAME WAY CBLANL05'S VALIDATION CASCADE             
056400* SKIPS THE REMAINING TESTS ON A FIRST HIT.                               
056500***************************************************************           
056600*                                                                         
056700 1100-LOAD-BUDGETS.                                                       
056800     INSPECT BUD-CATEGORY CONVERTING                                      
056900         'abcdefghijklmnopqrstuvwxyz'                                     
057000         TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
057100     IF BUD-CATEGORY = 'TOTAL'                                            
057200         COMPUTE WS-TOTAL-BUDGET ROUNDED =                                
057300             BUD-AMT-INT + (BUD-AMT-DEC / 100)                            
057400         GO TO 1100-EXIT                                                  
057500     END-IF.                                                              
057600     MOVE BUD-CATEGORY TO WS-LOOKUP-NAME.                                 
057700     PERFORM 2450-FIND-CAT-BY-NAME THRU 2450-EXIT.                        
057800     IF WS-CAT-IDX > ZERO                                                 
057900         COMPUTE WS-CAT-BUDGET(WS-CAT-IDX) ROUNDED =                      
058000             BUD-AMT-INT + (BUD-AMT-DEC / 100)                            
058100     END-IF.                                                              
058200 1100-EXIT.                                                               
058300     EXIT.                                                                
058400*                                                                         
058500***************************************************************           
058600* 1200-LOAD-GOALS -- THE ONE GOALS.DAT RECORD.                            
058700***************************************************************           
058800*                                                                         
058900 1200-LOAD-GOALS.                                                         
059000     COMPUTE WS-GOAL-INCOME ROUNDED =                                     
059100         GOAL-INCOME-INT + (GOAL-INCOME-DEC / 100).                       
059200     COMPUTE WS-GOAL-SAVINGS ROUNDED =                                    
059300         GOAL-SAVINGS-INT + (GOAL-SAVINGS-DEC / 100).                     
059400     COMPUTE WS-GOAL-TARGET ROUNDED =                                     
059500         GOAL-TARGET-INT + (GOAL-TARGET-DEC / 100).                       
059600     MOVE GOAL-TIMELINE-MONTHS TO WS-GOAL-TIMELINE-MOS.                   
059700*                                                                         
059800***************************************************************           
059900* 2000-MAINLINE -- ONE TRANSACTION PER PASS: CATEGORIZE, DERIVE           
060000* ITS MONTH KEY, ACCUMULATE, READ THE NEXT ONE.                           
060100***************************************************************           
060200*                                                                         
060300 2000-MAINLINE.                                                           
060400     PERFORM 2100-CATEGORIZE-TXN THRU 2100-EXIT.                          
060500     PERFORM 2200-DERIVE-MONTH-KEY.                                       
060600     PERFORM 2500-ACCUMULATE.                                             
060700     PERFORM 9000-READ-TXN.                                               
060800*                                                                         
060900***************************************************************           
061000* 2100-CATEGORIZE-TXN -- CARRIES THE RAW FIELDS INTO CAT-REC-WORK,        
061100* BUILDS A LOWER-CASED MERCHANT+DESCRIPTION SEARCH STRING AND             
061200* SCANS THE KEYWORD TABLES FOR THE FIRST MATCHING CATEGORY.               
061300* FALLS THROUGH TO 'OTHER' WHEN NO KEYWORD MATCHES.                       
061400***************************************************************           
061500*                                                                         
061600 2100-CATEGORIZE-TXN.                                                     
061700     MOVE TXN-DATE TO CAT-DATE.                                           
061800     MOVE TXN-MERCHANT TO CAT-MERCHANT.                                   
061900     MOVE TXN-AMOUNT TO CAT-AMOUNT.                                       
062000     MOVE TXN-DESCRIPTION TO CAT-DESCRIPTION.                             
062100     MOVE SPACES TO WS-SEARCH-TEXT.                                       
062200     STRING TXN-MERCHANT    DELIMITED BY SIZE                             
062300            ' '             DELIMITED BY SIZE                             
062400            TXN-DESCRIPTION DELIMITED BY SIZE                             
062500         INTO WS-SEARCH-TEXT                                              
062600     END-STRING.                                                          
062700     INSPECT WS-SEARCH-TEXT CONVERTING                                    
062800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
062900         TO   'abcdefghijklmnopqrstuvwxyz'.                               
063000     MOVE 'NO ' TO WS-KW-FOUND.                                           
063100     MOVE ZERO TO WS-FOUND-CAT-IDX.                                       
063200     PERFORM 2110-SCAN-KEYWORDS                                           
063300         VARYING WS-SUB FROM 1 BY 1                                       
063400         UNTIL WS-SUB > 43 OR WS-KW-FOUND = 'YES'.                        
063500     IF WS-KW-FOUND = 'YES'                                               
063600         MOVE WS-CAT-NAME(WS-FOUND-CAT-IDX) TO CAT-CATEGORY               
063700     ELSE                                                                 
063800         MOVE 'OTHER' TO CAT-CATEGORY                                     
063900     END-IF.                                                              
064000 2100-EXIT.                                                               
064100     EXIT.                                                                
064200*                                                                         
064300***************************************************************           
064400* 2110-SCAN-KEYWORDS -- ONE TABLE ENTRY.  WS-KW-TEXT IS                   
064500* REFERENCE-MODIFIED TO ITS OWN STORED LENGTH SO A SHORT                  
064600* KEYWORD LIKE 'GAS' DOES NOT TEST AGAINST TRAILING BLANKS.               
064700***************************************************************           
064800*                                                                         
064900 2110-SCAN-KEYWORDS.                                                      
065000     MOVE ZERO TO WS-TALLY.                                               
065100     INSPECT WS-SEARCH-TEXT TALLYING WS-TALLY FOR ALL                     
065200         WS-KW-TEXT(WS-SUB) (1:WS-KW-LEN(WS-SUB)).                        
065300     IF WS-TALLY > ZERO                                                   
065400         MOVE 'YES' TO WS-KW-FOUND                                        
065500         MOVE WS-KW-CAT(WS-SUB) TO WS-FOUND-CAT-IDX                       
065600     END-IF.                                                              
065700*                                                                         
065800***************************************************************           
065900* 2200-DERIVE-MONTH-KEY -- CAT-MONTH IS 'YYYY-MM'.  A DATE THAT           
066000* IS NOT NUMERIC OR CARRIES AN IMPOSSIBLE MONTH FALLS BACK TO             
066100* THE RUN DATE RATHER THAN POISON THE MONTH SERIES.                       
066200***************************************************************           
066300*                                                                         
066400 2200-DERIVE-MONTH-KEY.                                                   
066500     IF CAT-DATE-YYYY IS NUMERIC                                          
066600             AND CAT-DATE-MM IS NUMERIC                                   
066700             AND CAT-DATE-MM > ZERO AND CAT-DATE-MM < 13                  
066800         STRING CAT-DATE-YYYY DELIMITED BY SIZE                           
066900                '-'          DELIMITED BY SIZE                            
067000                CAT-DATE-MM  DELIMITED BY SIZE                            
067100             INTO CAT-MONTH                                               
067200         END-STRING                                                       
067300     ELSE                                                                 
067400         STRING WS-RUN-YYYY  DELIMITED BY SIZE                            
067500                '-'          DELIMITED BY SIZE                            
067600                WS-RUN-MM    DELIMITED BY SIZE                            
067700             INTO CAT-MONTH                                               
067800         END-STRING                                                       
067900     END-IF.                                                              
068000*                                                                         
068100***************************************************************           
068200* 2400-FIND-MONTH-SLOT -- LINEAR SEARCH OF WS-MONTH-TABLE FOR             
068300* CAT-MONTH, APPENDING A NEW ENTRY (IN FILE ORDER) WHEN NOT               
068400* ALREADY PRESENT.  3050-SORT-MONTHS PUTS THE TABLE INTO                  
068500* CHRONOLOGICAL ORDER LATER, AT END OF FILE.                              
068600***************************************************************           
068700*                                                                         
068800 2400-FIND-MONTH-SLOT.                                                    
068900     MOVE ZERO TO WS-MONTH-IDX.                                           
069000     PERFORM 2410-SCAN-MONTH-KEY                                          
069100         VARYING WS-SUB FROM 1 BY 1                                       
069200         UNTIL WS-SUB > WS-MONTH-COUNT OR WS-MONTH-IDX > ZERO.            
069300     IF WS-MONTH-IDX = ZERO                                               
069400         ADD 1 TO WS-MONTH-COUNT                                          
069500         MOVE WS-MONTH-COUNT TO WS-MONTH-IDX                              
069600         MOVE CAT-MONTH TO WS-MONTH-KEY(WS-MONTH-IDX)                     
069700     END-IF.                                                              
069800 2400-EXIT.                                                               
069900     EXIT.                                                                
070000*                                                                         
070100 2410-SCAN-MONTH-KEY.                                                     
070200     IF WS-MONTH-KEY(WS-SUB) = CAT-MONTH                                  
070300         MOVE WS-SUB TO WS-MONTH-IDX                                      
070400     END-IF.                                                              
070500*                                                                         
070600***************************************************************           
070700* 2450-FIND-CAT-BY-NAME -- SHARED BY 1100-LOAD-BUDGETS AND                
070800* 2500-ACCUMULATE.  CALLER MOVES THE NAME TO WS-LOOKUP-NAME               
070900* FIRST; RETURNS THE SUBSCRIPT IN WS-CAT-IDX, OR ZERO.                    
071000***************************************************************           
071100*                                                                         
071200 2450-FIND-CAT-BY-NAME.                                                   
071300     MOVE ZERO TO WS-CAT-IDX.                                             
071400     PERFORM 2460-SCAN-CAT-NAME                                           
071500         VARYING WS-SUB FROM 1 BY 1                                       
071600         UNTIL WS-SUB > 8 OR WS-CAT-IDX > ZERO.                           
071700 2450-EXIT.                                                               
071800     EXIT.                                                                
071900*                                                                         
072000 2460-SCAN-CAT-NAME.                                                      
072100     IF WS-CAT-NAME(WS-SUB) = WS-LOOKUP-NAME                              
072200         MOVE WS-SUB TO WS-CAT-IDX                                        
072300     END-IF.                                                              
072400*                                                                         
072500***************************************************************           
072600* 2500-ACCUMULATE -- GRAND TOTALS SPLIT BY SIGN (NEGATIVE =               
072700* INCOME, POSITIVE = EXPENSE); EVERY CATEGORY/MONTH TABLE ADDS            
072800* THE ABSOLUTE VALUE REGARDLESS OF SIGN, PER THE DEPARTMENT'S             
072900* RULE SHEET.                                                             
073000***************************************************************           
073100*                                                                         
073200 2500-ACCUMULATE.                                                         
073300     ADD 1 TO WS-TXN-COUNT.                                               
073400     IF CAT-AMOUNT < ZERO                                                 
073500         COMPUTE WS-ABS-AMOUNT = CAT-AMOUNT * -1                          
073600         ADD WS-ABS-AMOUNT TO WS-TOTAL-INCOME                             
073700     ELSE                                                                 
073800         MOVE CAT-AMOUNT TO WS-ABS-AMOUNT                                 
073900         ADD WS-ABS-AMOUNT TO WS-TOTAL-EXPENSE                            
074000     END-IF.                                                              
074100     MOVE CAT-CATEGORY TO WS-LOOKUP-NAME.                                 
074200     PERFORM 2450-FIND-CAT-BY-NAME THRU 2450-EXIT.                        
074300     PERFORM 2400-FIND-MONTH-SLOT THRU 2400-EXIT.                         
074400     ADD WS-ABS-AMOUNT TO WS-MONTH-TOTAL(WS-MONTH-IDX).                   
074500     IF WS-CAT-IDX > ZERO                                                 
074600         IF WS-MONTH-CAT-AMT(WS-MONTH-IDX WS-CAT-IDX) = ZERO              
074700             ADD 1 TO WS-CAT-MONTHS-SEEN(WS-CAT-IDX)                      
074800         END-IF                                                           
074900         ADD WS-ABS-AMOUNT TO WS-CAT-ACTUAL(WS-CAT-IDX)                   
075000         ADD WS-ABS-AMOUNT TO WS-MONTH-CAT-AMT(WS-MONTH-IDX               
075100             WS-CAT-IDX)                                                  
075200         ADD WS-ABS-AMOUNT TO WS-TOTAL-SPEND-ALL-CAT                      
075300     END-IF.                                                              
075400*                                                                         
075500***************************************************************           
075600* 3000-END-OF-FILE -- EVERYTHING THAT CAN ONLY BE COMPUTED ONCE           
075700* THE LAST TRANSACTION IS ON THE BOOKS: SORT THE MONTH TABLE              
075800* INTO CHRONOLOGICAL ORDER, THEN VARIANCE, THE REGRESSION TREND           
075900* AND ITS HALF-VS-HALF CROSS-CHECK, FORECAST, SEASONAL AND THE            
076000* FOUR RECOMMENDATION/GOAL PARAGRAPHS (BUDGET, FIXED-TIMELINE             
076100* GOAL, SURPLUS-DRIVEN GOAL, DINING).                                     
076200***************************************************************           
076300*                                                                         
076400 3000-END-OF-FILE.                                                        
076500     PERFORM 3050-SORT-MONTHS THRU 3050-EXIT.                             
076600     PERFORM 3100-CALC-VARIANCE.                                          
076700     PERFORM 3300-MOVING-AVERAGE THRU 3300-EXIT.                          
076800     PERFORM 3400-TREND-DETECTOR THRU 3400-EXIT.                          
076900     PERFORM 3450-TREND-SIMPLE THRU 3450-EXIT.                            
077000     PERFORM 3500-FORECASTER THRU 3500-EXIT.                              
077100     PERFORM 3600-SEASONAL-ADJUST THRU 3600-EXIT.                         
077200     PERFORM 3700-BUDGET-OPTIMIZER THRU 3700-EXIT.                        
077300     PERFORM 3800-GOAL-ADJUSTER THRU 3800-EXIT.                           
077400     PERFORM 3850-SAVINGS-TIMELINE THRU 3850-EXIT.                        
077500     PERFORM 3900-DINING-OPTIMIZER THRU 3900-EXIT.                        
077600*                                                                         
077700***************************************************************           
077800* 3050-SORT-MONTHS -- HOME-GROWN BUBBLE SORT, WS-MONTH-KEY                
077900* ASCENDING.  THE 09/05/01 AUDIT (AH0601) FOUND THE EXTRACT               
078000* FILE IS NOT GUARANTEED SORTED, AND THE SHOP HAS NO SORT                 
078100* UTILITY FOR A WORKING-STORAGE TABLE THIS SMALL.                         
078200***************************************************************           
078300*                                                                         
078400 3050-SORT-MONTHS.                                                        
078500     MOVE 'YES' TO WS-SORT-SWAPPED.                                       
078600     PERFORM 3060-SORT-PASS UNTIL WS-SORT-SWAPPED = 'NO '.                
078700 3050-EXIT.                                                               
078800     EXIT.                                                                
078900*                                                                         
079000 3060-SORT-PASS.                                                          
079100     MOVE 'NO ' TO WS-SORT-SWAPPED.                                       
079200     PERFORM 3070-SORT-COMPARE                                            
079300         VARYING WS-SORT-I FROM 1 BY 1                                    
079400         UNTIL WS-SORT-I > WS-MONTH-COUNT - 1.                            
079500*                                                                         
079600 3070-SORT-COMPARE.                                                       
079700     IF WS-MONTH-KEY(WS-SORT-I) > WS-MONTH-KEY(WS-SORT-I + 1)             
079800         PERFORM 3080-SWAP-MONTHS                                         
079900         MOVE 'YES' TO WS-SORT-SWAPPED                                    
080000     END-IF.                                                              
080100*                                                                         
080200 3080-SWAP-MONTHS.                                                        
080300     MOVE WS-MONTH-KEY(WS-SORT-I) TO WS-SORT-TEMP-KEY.                    
080400     MOVE WS-MONTH-KEY(WS-SORT-I + 1)                                     
080500         TO WS-MONTH-KEY(WS-SORT-I).                                      
080600     MOVE WS-SORT-TEMP-KEY TO WS-MONTH-KEY(WS-SORT-I + 1).                
080700     MOVE WS-MONTH-TOTAL(WS-SORT-I) TO WS-SORT-TEMP-TOTAL.                
080800     MOVE WS-MONTH-TOTAL(WS-SORT-I + 1)                                   
080900         TO WS-MONTH-TOTAL(WS-SORT-I).                                    
081000     MOVE WS-SORT-TEMP-TOTAL TO WS-MONTH-TOTAL(WS-SORT-I + 1).            
081100     PERFORM 3090-SWAP-CAT-CELL                                           
081200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.                     
081300*                                                                         
081400***************************************************************           
081500* 3090-SWAP-CAT-CELL -- THE NESTED MONTH-BY-CATEGORY SUB-TABLE            
081600* WON'T GROUP-MOVE ON ONE SUBSCRIPT, SO EACH CELL IS SWAPPED              
081700* ONE AT A TIME.                                                          
081800***************************************************************           
081900*                                                                         
082000 3090-SWAP-CAT-CELL.                                                      
082100     MOVE WS-MONTH-CAT-AMT(WS-SORT-I WS-SUB)                              
082200         TO WS-SORT-TEMP-CAT-AMT.                                         
082300     MOVE WS-MONTH-CAT-AMT(WS-SORT-I + 1 WS-SUB)                          
082400         TO WS-MONTH-CAT-AMT(WS-SORT-I WS-SUB).                           
082500     MOVE WS-SORT-TEMP-CAT-AMT                                            
082600         TO WS-MONTH-CAT-AMT(WS-SORT-I + 1 WS-SUB).                       
082700*                                                                         
082800***************************************************************           
082900* 3100-CALC-VARIANCE -- DRIVES 3110 OVER ALL 8 CATEGORIES.                
083000***************************************************************           
083100*                                                                         
083200 3100-CALC-VARIANCE.                                                      
083300     PERFORM 3110-VARIANCE-ONE-CAT THRU 3110-EXIT                         
083400         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.             
083500*                                                                         
083600***************************************************************           
083700* 3110-VARIANCE-ONE-CAT -- BUDGET VARIANCE FOR ONE CATEGORY.              
083800* STATUS AT +/-10 PERCENT, SIGNIFICANCE AT +/-15 PERCENT, PER             
083900* THE DEPARTMENT'S RULE SHEET.                                            
084000***************************************************************           
084100*                                                                         
084200 3110-VARIANCE-ONE-CAT.                                                   
084300     IF WS-CAT-MONTHS-SEEN(WS-CAT-IDX) > ZERO                             
084400         COMPUTE WS-CAT-AVG-ACTUAL(WS-CAT-IDX) ROUNDED =                  
084500             WS-CAT-ACTUAL(WS-CAT-IDX) /                                  
084600                 WS-CAT-MONTHS-SEEN(WS-CAT-IDX)                           
084700     ELSE                                                                 
084800         MOVE ZERO TO WS-CAT-AVG-ACTUAL(WS-CAT-IDX)                       
084900     END-IF.                                                              
085000*    PER-CATEGORY VARIANCE COMPARES THE MONTHLY-NORMALIZED                
085100*    ACTUAL ABOVE AGAINST THE MONTHLY BUDGET ROW -- NOT THE               
085200*    WHOLE-EXTRACT CUMULATIVE WS-CAT-ACTUAL.  TICKET 01-0733.             
085300     IF WS-CAT-BUDGET(WS-CAT-IDX) = ZERO                                  
085400         MOVE WS-CAT-AVG-ACTUAL(WS-CAT-IDX)                               
085500             TO WS-CAT-VAR-AMT(WS-CAT-IDX)                                
085600         MOVE ZERO TO WS-CAT-VAR-PCT(WS-CAT-IDX)                          
085700         MOVE 'NO BUDGET SET' TO WS-CAT-STATUS(WS-CAT-IDX)                
085800         MOVE 'UNKNOWN' TO WS-CAT-SIGNIF(WS-CAT-IDX)                      
085900     ELSE                                                                 
086000         COMPUTE WS-CAT-VAR-AMT(WS-CAT-IDX) ROUNDED =                     
086100             WS-CAT-AVG-ACTUAL(WS-CAT-IDX) -                              
086200                 WS-CAT-BUDGET(WS-CAT-IDX)                                
086300         COMPUTE WS-CAT-VAR-PCT(WS-CAT-IDX) ROUNDED =                     
086400             (WS-CAT-VAR-AMT(WS-CAT-IDX) /                                
086500                 WS-CAT-BUDGET(WS-CAT-IDX)) * 100                         
086600         IF WS-CAT-VAR-PCT(WS-CAT-IDX) > 10                               
086700             MOVE 'OVER BUDGET' TO WS-CAT-STATUS(WS-CAT-IDX)              
086800         ELSE                                                             
086900             IF WS-CAT-VAR-PCT(WS-CAT-IDX) < -10                          
087000                 MOVE 'UNDER BUDGET' TO WS-CAT-STATUS(WS-CAT-IDX)         
087100             ELSE                                                         
087200                 MOVE 'ON TRACK' TO WS-CAT-STATUS(WS-CAT-IDX)             
087300             END-IF                                                       
087400         END-IF                                                           
087500         IF WS-CAT-VAR-PCT(WS-CAT-IDX) > 15                               
087600                 OR WS-CAT-VAR-PCT(WS-CAT-IDX) < -15                      
087700             MOVE 'SIGNIFICANT' TO WS-CAT-SIGNIF(WS-CAT-IDX)              
087800         ELSE                                                             
087900             MOVE 'MINOR' TO WS-CAT-SIGNIF(WS-CAT-IDX)                    
088000         END-IF                                                           
088100     END-IF.                                                              
088200 3110-EXIT.                                                               
088300     EXIT.                                                                
088400*                                                                         
088500***************************************************************           
088600* 3300-MOVING-AVERAGE -- 3-MONTH TRAILING AVERAGE, WINDOW HELD            
088700* IN WS-MA-WINDOW.  NOT ENOUGH HISTORY YET LEAVES THE FLAG 'N'.           
088800***************************************************************           
088900*                                                                         
089000 3300-MOVING-AVERAGE.                                                     
089100     PERFORM 3310-CALC-ONE-MA                                             
089200         VARYING WS-MONTH-IDX FROM 1 BY 1                                 
089300         UNTIL WS-MONTH-IDX > WS-MONTH-COUNT.                             
089400 3300-EXIT.                                                               
089500     EXIT.                                                                
089600*                                                                         
089700 3310-CALC-ONE-MA.                                                        
089800     IF WS-MONTH-IDX >= WS-MA-WINDOW                                      
089900         COMPUTE WS-MONTH-MA(WS-MONTH-IDX) ROUNDED =                      
090000             (WS-MONTH-TOTAL(WS-MONTH-IDX)                                
090100              + WS-MONTH-TOTAL(WS-MONTH-IDX - 1)                          
090200              + WS-MONTH-TOTAL(WS-MONTH-IDX - 2)) / WS-MA-WINDOW          
090300         MOVE 'Y' TO WS-MONTH-MA-FLAG(WS-MONTH-IDX)                       
090400     ELSE                                                                 
090500         MOVE ZERO TO WS-MONTH-MA(WS-MONTH-IDX)                           
090600         MOVE 'N' TO WS-MONTH-MA-FLAG(WS-MONTH-IDX)                       
090700     END-IF.                                                              
090800*                                                                         
090900***************************************************************           
091000* 3400-TREND-DETECTOR -- LEAST-SQUARES LINE THROUGH THE MONTH             
091100* SERIES (X = 0, 1, 2 ... IN MONTH ORDER, Y = WS-MONTH-TOTAL).            
091200* SHARED BY THE TREND LINE AND BY 3500-FORECASTER.  TICKET                
091300* 93-0612 IS WHY WS-REG-SUM-XX IS TESTED FOR ZERO BEFORE THE              
091400* SLOPE DIVIDE.                                                           
091500***************************************************************           
091600*                                                                         
091700 3400-TREND-DETECTOR.                                                     
091800     MOVE WS-MONTH-COUNT TO WS-REG-N.                                     
091900     IF WS-REG-N < 2                                                      
092000         MOVE 'INSUFFICIENT DATA' TO WS-TREND-DIRECTION                   
092100     ELSE                                                                 
092200         PERFORM 3410-CALC-MEANS THRU 3410-EXIT                           
092300         MOVE ZERO TO WS-REG-SUM-XY                                       
092400         MOVE ZERO TO WS-REG-SUM-XX                                       
092500         PERFORM 3420-SUM-SQUARES THRU 3420-EXIT                          
092600             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-REG-N           
092700         IF WS-REG-SUM-XX = ZERO                                          
092800             MOVE ZERO TO WS-REG-SLOPE                                    
092900         ELSE                                                             
093000             COMPUTE WS-REG-SLOPE ROUNDED =                               
093100                 WS-REG-SUM-XY / WS-REG-SUM-XX                            
093200         END-IF                                                           
093300         COMPUTE WS-REG-INTERCEPT ROUNDED =                               
093400             WS-REG-MEAN-Y - (WS-REG-SLOPE * WS-REG-MEAN-X)               
093500         IF WS-REG-MEAN-Y = ZERO                                          
093600             MOVE ZERO TO WS-REG-SLOPE-PCT                                
093700         ELSE                                                             
093800             COMPUTE WS-REG-SLOPE-PCT ROUNDED =                           
093900                 WS-REG-SLOPE / WS-REG-MEAN-Y                             
094000         END-IF                                                           
094100         IF WS-REG-SLOPE-PCT > 0.05                                       
094200             MOVE 'INCREASING' TO WS-TREND-DIRECTION                      
094300         ELSE                                                             
094400             IF WS-REG-SLOPE-PCT < -0.05                                  
094500                 MOVE 'DECREASING' TO WS-TREND-DIRECTION                  
094600             ELSE                                                         
094700                 MOVE 'STABLE' TO WS-TREND-DIRECTION                      
094800             END-IF                                                       
094900         END-IF                                                           
095000     END-IF.                                                              
095100 3400-EXIT.                                                               
095200     EXIT.                                                                
095300*                                                                         
095400***************************************************************           
095500* 3410-CALC-MEANS -- MEAN OF X (0 THRU N-1) AND MEAN OF Y.                
095600***************************************************************           
095700*                                                                         
095800 3410-CALC-MEANS.                                                         
095900     COMPUTE WS-REG-MEAN-X ROUNDED = (WS-REG-N - 1) / 2.                  
096000     MOVE ZERO TO WS-REG-MEAN-Y.                                          
096100     PERFORM 3415-SUM-Y                                                   
096200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-REG-N.              
096300     COMPUTE WS-REG-MEAN-Y ROUNDED = WS-REG-MEAN-Y / WS-REG-N.            
096400 3410-EXIT.                                                               
096500     EXIT.                                                                
096600*                                                                         
096700 3415-SUM-Y.                                                              
096800     ADD WS-MONTH-TOTAL(WS-SUB) TO WS-REG-MEAN-Y.                         
096900*                                                                         
097000***************************************************************           
097100* 3420-SUM-SQUARES -- DRIVES 3425 OVER EVERY MONTH.                       
097200***************************************************************           
097300*                                                                         
097400 3420-SUM-SQUARES.                                                        
097500     PERFORM 3425-ACCUM-XY-XX.                                            
097600 3420-EXIT.                                                               
097700     EXIT.                                                                
097800*                                                                         
097900***************************************************************           
098000* 3425-ACCUM-XY-XX -- X FOR MONTH WS-SUB IS (WS-SUB - 1), SINCE           
098100* THE SERIES IS ZERO-BASED.                                               
098200***************************************************************           
098300*                                                                         
098400 3425-ACCUM-XY-XX.                                                        
098500     COMPUTE WS-REG-TERM =                                                
098600         ((WS-SUB - 1) - WS-REG-MEAN-X) *                                 
098700             (WS-MONTH-TOTAL(WS-SUB) - WS-REG-MEAN-Y).                    
098800     ADD WS-REG-TERM TO WS-REG-SUM-XY.                                    
098900     COMPUTE WS-REG-TERM =                                                
099000         ((WS-SUB - 1) - WS-REG-MEAN-X) *                                 
099100             ((WS-SUB - 1) - WS-REG-MEAN-X).                              
099200     ADD WS-REG-TERM TO WS-REG-SUM-XX.                                    
099300*                                                                         
099400***************************************************************           
099500* 3450-TREND-SIMPLE -- THE HOME OFFICE'S OLDER HALF-VS-HALF               
099600* TREND CHECK, KEPT ALONGSIDE THE REGRESSION LINE ABOVE SINCE             
099700* THE TWO CAN DISAGREE ON A SHORT OR LUMPY SERIES.  SPLITS THE            
099800* MONTH SERIES AT THE MIDPOINT AND COMPARES THE SECOND-HALF               
099900* AVERAGE TO THE FIRST-HALF AVERAGE.  TICKET 01-0733.                     
100000***************************************************************           
100100*                                                                         
100200 3450-TREND-SIMPLE.                                                       
100300     IF WS-REG-N < 2                                                      
100400         MOVE 'INSUFFICIENT DATA' TO WS-TREND-SIMPLE-DIR                  
100500     ELSE                                                                 
100600         COMPUTE WS-TREND-MID = WS-REG-N / 2                              
100700         COMPUTE WS-TREND-HALF2-START = WS-TREND-MID + 1                  
100800         MOVE ZERO TO WS-TREND-HALF1-SUM                                  
100900         MOVE ZERO TO WS-TREND-HALF2-SUM                                  
101000         PERFORM 3455-SUM-HALF-ONE                                        
101100             VARYING WS-TREND-HALF-SUB FROM 1 BY 1                        
101200             UNTIL WS-TREND-HALF-SUB > WS-TREND-MID                       
101300         PERFORM 3460-SUM-HALF-TWO                                        
101400             VARYING WS-TREND-HALF-SUB FROM WS-TREND-HALF2-START          
101500                 BY 1 UNTIL WS-TREND-HALF-SUB > WS-REG-N                  
101600         COMPUTE WS-TREND-HALF1-AVG ROUNDED =                             
101700             WS-TREND-HALF1-SUM / WS-TREND-MID                            
101800         COMPUTE WS-TREND-HALF2-AVG ROUNDED =                             
101900             WS-TREND-HALF2-SUM / (WS-REG-N - WS-TREND-MID)               
102000         IF WS-TREND-HALF1-AVG = ZERO                                     
102100             MOVE ZERO TO WS-TREND-SIMPLE-PCT                             
102200         ELSE                                                             
102300             COMPUTE WS-TREND-SIMPLE-PCT ROUNDED =                        
102400                 ((WS-TREND-HALF2-AVG - WS-TREND-HALF1-AVG) /             
102500                     WS-TREND-HALF1-AVG) * 100                            
102600         END-IF                                                           
102700         IF WS-TREND-SIMPLE-PCT > 5                                       
102800             MOVE 'INCREASING' TO WS-TREND-SIMPLE-DIR                     
102900         ELSE                                                             
103000             IF WS-TREND-SIMPLE-PCT < -5                                  
103100                 MOVE 'DECREASING' TO WS-TREND-SIMPLE-DIR                 
103200             ELSE                                                         
103300                 MOVE 'STABLE' TO WS-TREND-SIMPLE-DIR                     
103400             END-IF                                                       
103500         END-IF                                                           
103600     END-IF.                                                              
103700 3450-EXIT.                                                               
103800     EXIT.                                                                
103900*                                                                         
104000 3455-SUM-HALF-ONE.                                                       
104100     ADD WS-MONTH-TOTAL(WS-TREND-HALF-SUB) TO WS-TREND-HALF1-SUM.         
104200*                                                                         
104300 3460-SUM-HALF-TWO.                                                       
104400     ADD WS-MONTH-TOTAL(WS-TREND-HALF-SUB) TO WS-TREND-HALF2-SUM.         
104500*                                                                         
104600***************************************************************           
104700* 3500-FORECASTER -- UNDER 3 MONTHS ON FILE, FORECAST HOLDS AT            
104800* THE LAST MONTH SEEN (ZERO IF NONE) WITH A ZERO CONFIDENCE               
104900* BAND; OTHERWISE PROJECT THE TREND LINE ONE MONTH OUT AND BUILD          
105000* A 95 PERCENT BAND FROM THE REGRESSION'S STANDARD ERROR.                 
105100***************************************************************           
105200*                                                                         
105300 3500-FORECASTER.                                                         
105400     IF WS-REG-N < 3                                                      
105500         IF WS-REG-N > ZERO                                               
105600             MOVE WS-MONTH-TOTAL(WS-REG-N) TO WS-FCST-AMOUNT              
105700         ELSE                                                             
105800             MOVE ZERO TO WS-FCST-AMOUNT                                  
105900         END-IF                                                           
106000         MOVE ZERO TO WS-FCST-CI-LOW                                      
106100         MOVE ZERO TO WS-FCST-CI-HIGH                                     
106200     ELSE                                                                 
106300         COMPUTE WS-FCST-AMOUNT ROUNDED =                                 
106400             WS-REG-INTERCEPT + (WS-REG-SLOPE * WS-REG-N)                 
106500*        A FALLING TREND LINE CAN PROJECT BELOW ZERO -- SPEC              
106600*        FLOORS THE FORECAST ITSELF, SEPARATELY FROM THE CI               
106700*        FLOOR BELOW.  TICKET 01-0748 (02/06/02 DMK, AH0622).             
106800         IF WS-FCST-AMOUNT < ZERO                                         
106900             MOVE ZERO TO WS-FCST-AMOUNT                                  
107000         END-IF                                                           
107100         MOVE ZERO TO WS-REG-SUM-RESID-SQ                                 
107200         PERFORM 3510-CALC-MSE THRU 3510-EXIT                             
107300             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-REG-N           
107400*        MSE DIVIDES BY (N-2) DEGREES OF FREEDOM, NOT BY N --             
107500*        THIS BRANCH ONLY RUNS WHEN WS-REG-N > 2.  TICKET 01-0733.        
107600         COMPUTE WS-REG-MSE ROUNDED =                                     
107700             WS-REG-SUM-RESID-SQ / (WS-REG-N - 2)                         
107800         COMPUTE WS-REG-STDERR ROUNDED = WS-REG-MSE ** 0.5                
107900         COMPUTE WS-REG-MARGIN ROUNDED = WS-REG-STDERR * 1.96             
108000         COMPUTE WS-FCST-CI-LOW ROUNDED =                                 
108100             WS-FCST-AMOUNT - WS-REG-MARGIN                               
108200         COMPUTE WS-FCST-CI-HIGH ROUNDED =                                
108300             WS-FCST-AMOUNT + WS-REG-MARGIN                               
108400         IF WS-FCST-CI-LOW < ZERO                                         
108500             MOVE ZERO TO WS-FCST-CI-LOW                                  
108600         END-IF                                                           
108700     END-IF.                                                              
108800 3500-EXIT.                                                               
108900     EXIT.                                                                
109000*                                                                         
109100***************************************************************           
109200* 3510-CALC-MSE -- DRIVES 3520 OVER EVERY MONTH TO BUILD THE              
109300* SUM OF SQUARED RESIDUALS.                                               
109400***************************************************************           
109500*                                                                         
109600 3510-CALC-MSE.                                                           
109700     PERFORM 3520-ACCUM-RESID-SQ.                                         
109800 3510-EXIT.                                                               
109900     EXIT.                                                                
110000*                                                                         
110100 3520-ACCUM-RESID-SQ.                                                     
110200     COMPUTE WS-REG-RESID =                                               
110300         WS-MONTH-TOTAL(WS-SUB) -                                         
110400             (WS-REG-INTERCEPT + (WS-REG-SLOPE * (WS-SUB - 1))).          
110500     COMPUTE WS-REG-TERM = WS-REG-RESID * WS-REG-RESID.                   
110600     ADD WS-REG-TERM TO WS-REG-SUM-RESID-SQ.                              
110700*                                                                         
110800***************************************************************           
110900* 3600-SEASONAL-ADJUST -- NEEDS 12 FULL MONTHS BEFORE A FACTOR            
111000* MEANS ANYTHING.  FACTOR OF 1.0 IS THE NEUTRAL VALUE WHEN THE            
111100* OVERALL AVERAGE ITSELF IS ZERO.                                         
111200***************************************************************           
111300*                                                                         
111400 3600-SEASONAL-ADJUST.                                                    
111500     IF WS-MONTH-COUNT < 12                                               
111600         MOVE 'NO ' TO WS-SEASONAL-OK                                     
111700     ELSE                                                                 
111800         MOVE 'YES' TO WS-SEASONAL-OK                                     
111900         MOVE ZERO TO WS-SEASONAL-AVG                                     
112000         PERFORM 3610-SUM-MONTHS                                          
112100             VARYING WS-SUB FROM 1 BY 1                                   
112200             UNTIL WS-SUB > WS-MONTH-COUNT                                
112300         COMPUTE WS-SEASONAL-AVG ROUNDED =                                
112400             WS-SEASONAL-AVG / WS-MONTH-COUNT                             
112500         PERFORM 3620-CALC-FACTOR                                         
112600             VARYING WS-SUB FROM 1 BY 1                                   
112700             UNTIL WS-SUB > WS-MONTH-COUNT                                
112800     END-IF.                                                              
112900 3600-EXIT.                                                               
113000     EXIT.                                                                
113100*                                                                         
113200 3610-SUM-MONTHS.                                                         
113300     ADD WS-MONTH-TOTAL(WS-SUB) TO WS-SEASONAL-AVG.                       
113400*                                                                         
113500 3620-CALC-FACTOR.                                                        
113600     IF WS-SEASONAL-AVG > ZERO                                            
113700         COMPUTE WS-SEASONAL-FACTOR(WS-SUB) ROUNDED =                     
113800             WS-MONTH-TOTAL(WS-SUB) / WS-SEASONAL-AVG                     
113900     ELSE                                                                 
114000         MOVE 1 TO WS-SEASONAL-FACTOR(WS-SUB)                             
114100     END-IF.                                                              
114200*                                                                         
114300***************************************************************           
114400* 3700-BUDGET-OPTIMIZER -- REQUIRED REDUCTION IS WHATEVER SPEND           
114500* PLUS THE MONTHLY SAVINGS GOAL EXCEEDS DECLARED INCOME BY.               
114600* EACH DISCRETIONARY CATEGORY (DINING, ENTERTAINMENT, SHOPPING,           
114700* PER WS-DISC-IDX-LIST) OFFERS 15 PERCENT OF ITS OWN SPEND,               
114800* CAPPED AT 40 PERCENT OF THE REQUIRED REDUCTION.                         
114900***************************************************************           
115000*                                                                         
115100 3700-BUDGET-OPTIMIZER.                                                   
115200     MOVE ZERO TO WS-OPT-TOTAL-SPEND.                                     
115300     PERFORM 3710-SUM-CAT-SPEND                                           
115400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.                     
115500     COMPUTE WS-OPT-REQ-REDUCTION ROUNDED =                               
115600         WS-OPT-TOTAL-SPEND + WS-GOAL-SAVINGS - WS-GOAL-INCOME.           
115700     IF WS-OPT-REQ-REDUCTION < ZERO                                       
115800         MOVE ZERO TO WS-OPT-REQ-REDUCTION                                
115900     END-IF.                                                              
116000     IF WS-OPT-REQ-REDUCTION > ZERO                                       
116100         MOVE 'OPTIMIZATION NEEDED' TO WS-OPT-STATUS                      
116200     ELSE                                                                 
116300         MOVE 'BUDGET BALANCED' TO WS-OPT-STATUS                          
116400     END-IF.                                                              
116500     MOVE ZERO TO WS-OPT-POT-SAVINGS.                                     
116600     PERFORM 3720-DISC-CATEGORY                                           
116700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.                     
116800 3700-EXIT.                                                               
116900     EXIT.                                                                
117000*                                                                         
117100*    WS-OPT-TOTAL-SPEND MUST LINE UP WITH A MONTH, THE SAME AS            
117200*    WS-GOAL-INCOME AND WS-GOAL-SAVINGS BELOW -- USE THE                  
117300*    MONTHLY-NORMALIZED ACTUAL 3110 ALREADY COMPUTED, NOT THE             
117400*    WHOLE-EXTRACT CUMULATIVE TOTAL.  TICKET 01-0733.                     
117500 3710-SUM-CAT-SPEND.                                                      
117600     ADD WS-CAT-AVG-ACTUAL(WS-SUB) TO WS-OPT-TOTAL-SPEND.                 
117700*                                                                         
117800***************************************************************           
117900* 3720-DISC-CATEGORY -- ONE OF THE THREE DISCRETIONARY CUTS.              
118000***************************************************************           
118100*                                                                         
118200*    A BALANCED BUDGET (WS-OPT-REQ-REDUCTION = ZERO) GETS NO              
118300*    RECOMMENDATIONS AND NO POTENTIAL SAVINGS, PER SPEC; NEITHER          
118400*    DOES A DISCRETIONARY CATEGORY WITH NOTHING SPENT IN IT.              
118500*    WS-DISC-HAS-REC/REDUCTION/NEW-BUDGET STAY AT THEIR INITIAL           
118600*    NO/ZERO VALUES WHEN THE GUARD BELOW IS NOT MET.  TICKET              
118700*    01-0733.                                                             
118800 3720-DISC-CATEGORY.                                                      
118900     IF WS-OPT-REQ-REDUCTION > ZERO                                       
119000             AND WS-CAT-AVG-ACTUAL(WS-DISC-IDX(WS-SUB)) > ZERO            
119100         MOVE 'YES' TO WS-DISC-HAS-REC(WS-SUB)                            
119200         COMPUTE WS-DISC-REDUCTION(WS-SUB) ROUNDED =                      
119300             WS-CAT-AVG-ACTUAL(WS-DISC-IDX(WS-SUB)) * 0.15                
119400         COMPUTE WS-ABS-AMOUNT ROUNDED =                                  
119500             WS-OPT-REQ-REDUCTION * 0.40                                  
119600         IF WS-DISC-REDUCTION(WS-SUB) > WS-ABS-AMOUNT                     
119700             MOVE WS-ABS-AMOUNT TO WS-DISC-REDUCTION(WS-SUB)              
119800         END-IF                                                           
119900         COMPUTE WS-DISC-NEW-BUDGET(WS-SUB) ROUNDED =                     
120000             WS-CAT-AVG-ACTUAL(WS-DISC-IDX(WS-SUB)) -                     
120100                 WS-DISC-REDUCTION(WS-SUB)                                
120200         ADD WS-DISC-REDUCTION(WS-SUB) TO WS-OPT-POT-SAVINGS              
120300     END-IF.                                                              
120400*                                                                         
120500***************************************************************           
120600* 3800-GOAL-ADJUSTER -- MONTHLY AMOUNT NEEDED TO HIT THE SAVINGS          
120700* TARGET ON TIME; FEASIBLE WHEN THAT AMOUNT IS NO MORE THAN 30            
120800* PERCENT OF TOTAL SPEND ACROSS ALL CATEGORIES.                           
120900***************************************************************           
121000*                                                                         
121100 3800-GOAL-ADJUSTER.                                                      
121200     IF WS-GOAL-TIMELINE-MOS > ZERO                                       
121300         COMPUTE WS-GOAL-NEEDED ROUNDED =                                 
121400             WS-GOAL-TARGET / WS-GOAL-TIMELINE-MOS                        
121500     ELSE                                                                 
121600         MOVE ZERO TO WS-GOAL-NEEDED                                      
121700     END-IF.                                                              
121800     IF WS-OPT-TOTAL-SPEND > ZERO                                         
121900         COMPUTE WS-GOAL-REDUCTION-PCT ROUNDED =                          
122000             (WS-GOAL-NEEDED / WS-OPT-TOTAL-SPEND) * 100                  
122100     ELSE                                                                 
122200         MOVE ZERO TO WS-GOAL-REDUCTION-PCT                               
122300     END-IF.                                                              
122400     IF WS-GOAL-TIMELINE-MOS > ZERO                                       
122500             AND WS-OPT-TOTAL-SPEND > ZERO                                
122600             AND WS-GOAL-REDUCTION-PCT NOT > 30                           
122700         MOVE 'YES' TO WS-GOAL-FEASIBLE                                   
122800     ELSE                                                                 
122900         MOVE 'NO ' TO WS-GOAL-FEASIBLE                                   
123000     END-IF.                                                              
123100 3800-EXIT.                                                               
123200     EXIT.                                                                
123300*                                                                         
123400***************************************************************           
123500* 3850-SAVINGS-TIMELINE -- THE "SIMPLE" SURPLUS-DRIVEN CHECK.             
123600* WHERE 3800 ABOVE WORKS BACKWARD FROM A FIXED TIMELINE TO THE            
123700* REQUIRED MONTHLY AMOUNT, THIS ONE WORKS FORWARD FROM THE                
123800* CURRENT INCOME-LESS-SPENDING SURPLUS TO HOW MANY MONTHS THE             
123900* GOAL ACTUALLY TAKES AT THAT SURPLUS -- THE TWO CAN DISAGREE,            
124000* SO BOTH ARE KEPT AND BOTH ARE PRINTED.  ADDED UNDER TICKET              
124100* 01-0748 (02/06/02 DMK, AH0622) -- SPEC CALLED FOR IT AND IT             
124200* WAS NEVER WIRED INTO THE DRIVER.                                        
124300***************************************************************           
124400*                                                                         
124500 3850-SAVINGS-TIMELINE.                                                   
124600     COMPUTE WS-SAVTL-SURPLUS ROUNDED =                                   
124700         WS-GOAL-INCOME - WS-OPT-TOTAL-SPEND.                             
124800     IF WS-SAVTL-SURPLUS NOT > ZERO                                       
124900         MOVE 'NO ' TO WS-SAVTL-FEASIBLE                                  
125000         MOVE ZERO TO WS-SAVTL-MONTHS                                     
125100         MOVE ZERO TO WS-SAVTL-MONTHLY                                    
125200     ELSE                                                                 
125300         MOVE 'YES' TO WS-SAVTL-FEASIBLE                                  
125400         COMPUTE WS-SAVTL-MONTHS ROUNDED =                                
125500             WS-GOAL-TARGET / WS-SAVTL-SURPLUS                            
125600         MOVE WS-SAVTL-SURPLUS TO WS-SAVTL-MONTHLY                        
125700     END-IF.                                                              
125800 3850-EXIT.                                                               
125900     EXIT.                                                                
126000*                                                                         
126100***************************************************************           
126200* 3900-DINING-OPTIMIZER -- DINING MAY NOT EXCEED 15 PERCENT OF            
126300* WHAT THE OVERALL BUDGET LEAVES AFTER THE SAVINGS GOAL IS SET            
126400* ASIDE.  DINING IS ALWAYS WS-CAT-NAME-TABLE SUBSCRIPT 1.                 
126500***************************************************************           
126600*                                                                         
126700 3900-DINING-OPTIMIZER.                                                   
126800     COMPUTE WS-DINE-AVAILABLE ROUNDED =                                  
126900         WS-TOTAL-BUDGET - WS-GOAL-SAVINGS.                               
127000     COMPUTE WS-DINE-MAX ROUNDED = WS-DINE-AVAILABLE * 0.15.              
127100     IF WS-CAT-AVG-ACTUAL(1) > WS-DINE-MAX                                
127200         MOVE 'NO ' TO WS-DINE-OK                                         
127300         COMPUTE WS-DINE-REDUCTION ROUNDED =                              
127400             WS-CAT-AVG-ACTUAL(1) - WS-DINE-MAX                           
127500     ELSE                                                                 
127600         MOVE 'YES' TO WS-DINE-OK                                         
127700         MOVE ZERO TO WS-DINE-REDUCTION                                   
127800     END-IF.                                                              
127900 3900-EXIT.                                                               
128000     EXIT.                                                                
128100*                                                                         
128200***************************************************************           
128300* 4000-WRITE-REPORT -- DETAIL SECTION WITH A CATEGORY CONTROL             
128400* BREAK, THEN THE MONTHLY SUMMARY, ANALYSIS AND RECOMMENDATIONS           
128500* SECTIONS, THEN THE FINAL TOTALS LINE.                                   
128600***************************************************************           
128700*                                                                         
128800 4000-WRITE-REPORT.                                                       
128900     PERFORM 9900-HEADING.                                                
129000     PERFORM 4100-PRINT-ONE-CATEGORY THRU 4100-EXIT                       
129100         VARYING WS-CAT-IDX FROM 1 BY 1 UNTIL WS-CAT-IDX > 8.             
129200     PERFORM 4200-PRINT-MONTHLY THRU 4200-EXIT.                           
129300     PERFORM 4300-PRINT-ANALYSIS.                                         
129400     PERFORM 4400-PRINT-RECOMMEND.                                        
129500     PERFORM 4500-PRINT-TOTALS.                                           
129600*                                                                         
129700***************************************************************           
129800* 4100-PRINT-ONE-CATEGORY -- THE 09/05/01 AUDIT (AH0601) RULED            
129900* OUT TRUSTING TRANSACTIONS.DAT'S ORDER FOR THE CONTROL BREAK,            
130000* SO EACH CATEGORY RE-OPENS THE FILE AND RE-READS IT FROM THE             
130100* TOP, PRINTING ONLY THE RECORDS THAT CATEGORIZE TO THIS ONE.             
130200***************************************************************           
130300*                                                                         
130400 4100-PRINT-ONE-CATEGORY.                                                 
130500     MOVE WS-CAT-NAME(WS-CAT-IDX) TO O-CAT-HEAD-NAME.                     
130600     WRITE PRTLINE FROM CATEGORY-HEADING-LINE                             
130700         AFTER ADVANCING 2.                                               
130800     WRITE PRTLINE FROM COLUMN-HEADING-1 AFTER ADVANCING 1.               
130900     WRITE PRTLINE FROM COLUMN-HEADING-2 AFTER ADVANCING 1.               
131000     CLOSE TRANSACTIONS.                                                  
131100     OPEN INPUT TRANSACTIONS.                                             
131200     MOVE 'YES' TO WS-MORE-TXN.                                           
131300     PERFORM 9000-READ-TXN.                                               
131400     PERFORM 4110-SCAN-FOR-CATEGORY THRU 4110-EXIT                        
131500         UNTIL WS-NO-MORE-TXN.                                            
131600     PERFORM 4120-PRINT-CAT-TOTAL.                                        
131700 4100-EXIT.                                                               
131800     EXIT.                                                                
131900*                                                                         
132000 4110-SCAN-FOR-CATEGORY.                                                  
132100     PERFORM 2100-CATEGORIZE-TXN THRU 2100-EXIT.                          
132200     IF CAT-CATEGORY = WS-CAT-NAME(WS-CAT-IDX)                            
132300         PERFORM 4115-PRINT-DETAIL                                        
132400     END-IF.                                                              
132500     PERFORM 9000-READ-TXN.                                               
132600 4110-EXIT.                                                               
132700     EXIT.                                                                
132800*                                                                         
132900 4115-PRINT-DETAIL.                                                       
133000     MOVE CAT-DATE-MM TO O-DET-MM.                                        
133100     MOVE CAT-DATE-DD TO O-DET-DD.                                        
133200     MOVE CAT-DATE-YYYY TO O-DET-YYYY.                                    
133300     MOVE CAT-MERCHANT TO O-DET-MERCHANT.                                 
133400     MOVE CAT-DESCRIPTION TO O-DET-DESCRIPTION.                           
133500     MOVE CAT-AMOUNT TO O-DET-AMOUNT.                                     
133600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1.                    
133700*                                                                         
133800 4120-PRINT-CAT-TOTAL.                                                    
133900     MOVE WS-CAT-AVG-ACTUAL(WS-CAT-IDX) TO O-CTOT-SPEND.                  
134000     MOVE WS-CAT-BUDGET(WS-CAT-IDX) TO O-CTOT-BUDGET.                     
134100     MOVE WS-CAT-VAR-PCT(WS-CAT-IDX) TO O-CTOT-VAR-PCT.                   
134200     MOVE WS-CAT-STATUS(WS-CAT-IDX) TO O-CTOT-STATUS.                     
134300     WRITE PRTLINE FROM CATEGORY-TOTAL-LINE AFTER ADVANCING 2.            
134400*                                                                         
134500***************************************************************           
134600* 4200-PRINT-MONTHLY -- ONE LINE PER MONTH, IN THE CHRONO ORDER           
134700* 3050-SORT-MONTHS LEFT THE TABLE IN.                                     
134800***************************************************************           
134900*                                                                         
135000 4200-PRINT-MONTHLY.                                                      
135100     WRITE PRTLINE FROM MONTHLY-HEADING-LINE AFTER ADVANCING 2.           
135200     PERFORM 4210-PRINT-ONE-MONTH THRU 4210-EXIT                          
135300         VARYING WS-MONTH-IDX FROM 1 BY 1                                 
135400         UNTIL WS-MONTH-IDX > WS-MONTH-COUNT.                             
135500 4200-EXIT.                                                               
135600     EXIT.                                                                
135700*                                                                         
135800 4210-PRINT-ONE-MONTH.                                                    
135900     MOVE WS-MONTH-KEY(WS-MONTH-IDX) TO O-MSUM-MONTH.                     
136000     MOVE WS-MONTH-TOTAL(WS-MONTH-IDX) TO O-MSUM-TOTAL.                   
136100     IF WS-MONTH-MA-FLAG(WS-MONTH-IDX) = 'Y'                              
136200         MOVE WS-MONTH-MA(WS-MONTH-IDX) TO O-MSUM-MOVING-AVG              
136300         MOVE SPACES TO O-MSUM-MA-NOTE                                    
136400     ELSE                                                                 
136500         MOVE ZERO TO O-MSUM-MOVING-AVG                                   
136600         MOVE 'NOT ENOUGH MONTHS' TO O-MSUM-MA-NOTE                       
136700     END-IF.                                                              
136800     WRITE PRTLINE FROM MONTHLY-SUMMARY-LINE AFTER ADVANCING 1.           
136900 4210-EXIT.                                                               
137000     EXIT.                                                                
137100*                                                                         
137200***************************************************************           
137300* 4300-PRINT-ANALYSIS -- TREND, FORECAST + CI, SEASONAL NOTE.             
137400***************************************************************           
137500*                                                                         
137600 4300-PRINT-ANALYSIS.                                                     
137700     WRITE PRTLINE FROM ANALYSIS-HEADING-LINE AFTER ADVANCING 2.          
137800     MOVE WS-TREND-DIRECTION TO O-TREND-DIRECTION.                        
137900     MOVE WS-TREND-SIMPLE-DIR TO O-TREND-SIMPLE-DIR.                      
138000     WRITE PRTLINE FROM TREND-LINE AFTER ADVANCING 1.                     
138100     MOVE WS-FCST-AMOUNT TO O-FCST-AMOUNT.                                
138200     MOVE WS-FCST-CI-LOW TO O-FCST-CI-LOW.                                
138300     MOVE WS-FCST-CI-HIGH TO O-FCST-CI-HIGH.                              
138400     WRITE PRTLINE FROM FORECAST-LINE AFTER ADVANCING 1.                  
138500     IF WS-SEASONAL-OK = 'YES'                                            
138600         MOVE WS-SEASONAL-FACTOR(WS-MONTH-COUNT)                          
138700             TO WS-SEASONAL-FACTOR-ED                                     
138800         MOVE SPACES TO O-SEASONAL-NOTE                                   
138900         STRING 'CURRENT MONTH FACTOR: ' DELIMITED BY SIZE                
139000                WS-SEASONAL-FACTOR-ED   DELIMITED BY SIZE                 
139100             INTO O-SEASONAL-NOTE                                         
139200         END-STRING                                                       
139300     ELSE                                                                 
139400         MOVE 'INSUFFICIENT HISTORY (UNDER 12 MONTHS)'                    
139500             TO O-SEASONAL-NOTE                                           
139600     END-IF.                                                              
139700     WRITE PRTLINE FROM SEASONAL-LINE AFTER ADVANCING 1.                  
139800*                                                                         
139900***************************************************************           
140000* 4400-PRINT-RECOMMEND -- OPTIMIZER STATUS, DISCRETIONARY CUTS,           
140100* SAVINGS GOAL FEASIBILITY (FIXED-TIMELINE AND SURPLUS-DRIVEN),           
140200* DINING CHECK.                                                           
140300***************************************************************           
140400*                                                                         
140500 4400-PRINT-RECOMMEND.                                                    
140600     WRITE PRTLINE FROM RECOMMEND-HEADING-LINE                            
140700         AFTER ADVANCING 2.                                               
140800     MOVE WS-OPT-STATUS TO O-OPT-STATUS.                                  
140900     MOVE WS-OPT-REQ-REDUCTION TO O-OPT-REQ-REDUCTION.                    
141000     MOVE WS-OPT-POT-SAVINGS TO O-OPT-POT-SAVINGS.                        
141100     WRITE PRTLINE FROM OPTIMIZER-STATUS-LINE AFTER ADVANCING 1.          
141200     PERFORM 4410-PRINT-ONE-DISC                                          
141300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.                     
141400     PERFORM 4420-PRINT-GOAL-LINE.                                        
141500     PERFORM 4425-PRINT-SAVTL-LINE.                                       
141600     PERFORM 4430-PRINT-DINING-LINE.                                      
141700*                                                                         
141800 4410-PRINT-ONE-DISC.                                                     
141900     IF WS-DISC-HAS-REC(WS-SUB) = 'YES'                                   
142000         MOVE WS-CAT-NAME(WS-DISC-IDX(WS-SUB))                            
142100             TO O-DISC-CATEGORY                                           
142200         MOVE WS-CAT-AVG-ACTUAL(WS-DISC-IDX(WS-SUB))                      
142300             TO O-DISC-CURRENT                                            
142400         MOVE WS-DISC-REDUCTION(WS-SUB) TO O-DISC-REDUCTION               
142500         MOVE WS-DISC-NEW-BUDGET(WS-SUB) TO O-DISC-NEW-BUDGET             
142600         WRITE PRTLINE FROM DISCRETIONARY-LINE                            
142700             AFTER ADVANCING 1                                            
142800     END-IF.                                                              
142900*                                                                         
143000 4420-PRINT-GOAL-LINE.                                                    
143100     IF WS-GOAL-FEASIBLE = 'YES'                                          
143200         MOVE 'FEASIBLE' TO O-GOAL-FEASIBLE                               
143300     ELSE                                                                 
143400         MOVE 'INFEASIBLE' TO O-GOAL-FEASIBLE                             
143500     END-IF.                                                              
143600     MOVE WS-GOAL-NEEDED TO O-GOAL-NEEDED.                                
143700     MOVE WS-GOAL-REDUCTION-PCT TO O-GOAL-REDUCTION-PCT.                  
143800     MOVE WS-GOAL-TIMELINE-MOS TO O-GOAL-TIMELINE.                        
143900     WRITE PRTLINE FROM GOAL-LINE AFTER ADVANCING 1.                      
144000*                                                                         
144100* 4425-PRINT-SAVTL-LINE -- THE SURPLUS-DRIVEN TIMELINE CHECK FROM         
144200* 3850, PRINTED RIGHT BELOW THE FIXED-TIMELINE GOAL LINE ABOVE SO         
144300* THE TWO CAN BE COMPARED.  TICKET 01-0748 (02/06/02 DMK, AH0622).        
144400 4425-PRINT-SAVTL-LINE.                                                   
144500     IF WS-SAVTL-FEASIBLE = 'YES'                                         
144600         MOVE 'FEASIBLE' TO O-SAVTL-FEASIBLE                              
144700     ELSE                                                                 
144800         MOVE 'INFEASIBLE' TO O-SAVTL-FEASIBLE                            
144900     END-IF.                                                              
145000     MOVE WS-SAVTL-MONTHS TO O-SAVTL-MONTHS.                              
145100     MOVE WS-SAVTL-MONTHLY TO O-SAVTL-MONTHLY.                            
145200     WRITE PRTLINE FROM SAVTL-LINE AFTER ADVANCING 1.                     
145300*                                                                         
145400 4430-PRINT-DINING-LINE.                                                  
145500     IF WS-DINE-OK = 'YES'                                                
145600         MOVE 'OK, UNDER LIMIT' TO O-DINE-NOTE                            
145700     ELSE                                                                 
145800         MOVE 'OVER LIMIT' TO O-DINE-NOTE                                 
145900     END-IF.                                                              
146000     MOVE WS-CAT-AVG-ACTUAL(1) TO O-DINE-CURRENT.                         
146100     COMPUTE O-DINE-SUGGESTED =                                           
146200         WS-CAT-AVG-ACTUAL(1) - WS-DINE-REDUCTION.                        
146300     MOVE WS-DINE-REDUCTION TO O-DINE-REDUCTION.                          
146400     WRITE PRTLINE FROM DINING-LINE AFTER ADVANCING 1.                    
146500*                                                                         
146600***************************************************************           
146700* 4500-PRINT-TOTALS -- RECORD COUNT / INCOME / EXPENSE / NET.             
146800***************************************************************           
146900*                                                                         
147000 4500-PRINT-TOTALS.                                                       
147100     MOVE WS-TXN-COUNT TO O-FTOT-RECORD-COUNT.                            
147200     MOVE WS-TOTAL-INCOME TO O-FTOT-INCOME.                               
147300     MOVE WS-TOTAL-EXPENSE TO O-FTOT-EXPENSE.                             
147400     COMPUTE WS-TOTAL-NET = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.           
147500     MOVE WS-TOTAL-NET TO O-FTOT-NET.                                     
147600     WRITE PRTLINE FROM FINAL-TOTALS-LINE AFTER ADVANCING 2.              
147700*                                                                         
147800***************************************************************           
147900* 5000-CLOSING.                                                           
148000***************************************************************           
148100*                                                                         
148200 5000-CLOSING.                                                            
148300     CLOSE TRANSACTIONS.                                                  
148400     CLOSE BUDGETS.                                                       
148500     CLOSE GOALS.                                                         
148600     CLOSE REPORT.                                                        
148700     DISPLAY 'CBLSSR01 - SPENDING SNAPSHOT COMPLETE - RECORDS: '          
148800         WS-TXN-COUNT.                                                    
148900*                                                                         
149000***************************************************************           
149100* 9000-READ-TXN / 9010-READ-BUD / 9020-READ-GOAL -- READ ... INTO         
149200* LOADS THE WORKING-STORAGE RECORD DIRECTLY FROM THE FD BUFFER.           
149300***************************************************************           
149400*                                                                         
149500 9000-READ-TXN.                                                           
149600     READ TRANSACTIONS INTO TXN-REC-IN                                    
149700         AT END                                                           
149800             MOVE 'NO ' TO WS-MORE-TXN.                                   
149900*                                                                         
150000 9010-READ-BUD.                                                           
150100     READ BUDGETS INTO BUD-REC-IN                                         
150200         AT END                                                           
150300             MOVE 'NO ' TO WS-MORE-BUD.                                   
150400*                                                                         
150500 9020-READ-GOAL.                                                          
150600     READ GOALS INTO GOAL-REC-IN                                          
150700         AT END                                                           
150800             MOVE 'NO ' TO WS-MORE-GOAL.                                  
150900*                                                                         
151000***************************************************************           
151100* 9900-HEADING -- ONE HEADING PAGE, AT THE TOP OF THE REPORT.             
151200***************************************************************           
151300*                                                                         
151400 9900-HEADING.                                                            
151500     ADD 1 TO WS-PAGE-NO.                                                 
151600     MOVE WS-RUN-MM TO O-RUN-MM.                                          
151700     MOVE WS-RUN-DD TO O-RUN-DD.                                          
151800     MOVE WS-RUN-YYYY TO O-RUN-YYYY.                                      
151900     MOVE WS-PAGE-NO TO O-PAGE-NO.                                        
152000     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
