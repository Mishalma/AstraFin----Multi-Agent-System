000100***************************************************************           
000200* CBLSSBUD  --  BUDGET / GOALS RECORDS AND THE IN-MEMORY                  
000300* CATEGORY AND MONTH TABLES FOR THE SPENDING SNAPSHOT SYSTEM.             
000400*                                                                         
000500* BUD-REC-IN AND GOAL-REC-IN ARE THE WORKING-STORAGE VIEWS OF             
000600* THE TWO SMALL REFERENCE FILES READ ONCE AT STARTUP (CBLSSR01            
000700* READS THE FD BUFFER AND MOVES IT HERE, THE SAME AS                      
000800* CBLSSTXN).  WS-CAT-NAME-TABLE/WS-CAT-TABLE AND                          
000900* WS-MONTH-TABLE ARE THE WORKING TABLES THE DRIVER ACCUMULATES            
001000* INTO AS TRANSACTIONS ARE READ -- NO INDEXED FILE IS USED.               
001100*                                                                         
001200* MAINTENANCE LOG                                                         
001300*   04/09/87  RWH  ORIGINAL BUDGET TABLE, 6 CATEGORIES.      AH0002       
001400*   11/02/89  RWH  ADDED HEALTHCARE CATEGORY.                AH0045       
001500*   06/14/93  LDP  ADDED GOALS RECORD AND MONTH TABLE.       AH0120       
001600*   02/18/99  LDP  Y2K -- NO DATE FIELDS HERE, NO CHANGE.    AH0189       
001700*   09/05/01  TRM  WIDENED MONTH TABLE TO 24 ENTRIES.        AH0242       
001800***************************************************************           
001900*                                                                         
002000***************************************************************           
002100* BUD-REC-IN -- ONE BUDGET LINE, 40 BYTES.  BUD-AMOUNT-ED IS              
002200* EDITED (THE DECIMAL POINT IS ACTUALLY STORED IN THE FILE);              
002300* BUD-AMOUNT-GRP REDEFINES IT FOR ARITHMETIC USE.                         
002400***************************************************************           
002500*                                                                         
002600 01  BUD-REC-IN.                                                          
002700     05  BUD-CATEGORY             PIC X(15).                              
002800     05  BUD-AMOUNT-ED            PIC 9(7).99.                            
002900     05  FILLER                   PIC X(15).                              
003000 01  BUD-AMOUNT-GRP REDEFINES BUD-REC-IN.                                 
003100     05  FILLER                   PIC X(15).                              
003200     05  BUD-AMT-INT              PIC 9(7).                               
003300     05  FILLER                   PIC X.                                  
003400     05  BUD-AMT-DEC              PIC 9(2).                               
003500     05  FILLER                   PIC X(15).                              
003600*                                                                         
003700***************************************************************           
003800* GOAL-REC-IN -- THE SINGLE GOALS RECORD, 60 BYTES.  ALL THREE            
003900* MONEY FIELDS ARE EDITED THE SAME WAY AS BUD-AMOUNT-ED; ONE              
004000* REDEFINES PULLS ALL THREE APART FOR ARITHMETIC USE AT ONCE.             
004100***************************************************************           
004200*                                                                         
004300 01  GOAL-REC-IN.                                                         
004400     05  GOAL-MONTHLY-INCOME-ED   PIC 9(7).99.                            
004500     05  GOAL-MONTHLY-SAVINGS-ED  PIC 9(7).99.                            
004600     05  GOAL-TARGET-AMOUNT-ED    PIC 9(7).99.                            
004700     05  GOAL-TIMELINE-MONTHS     PIC 9(3).                               
004800     05  FILLER                   PIC X(27).                              
004900 01  GOAL-REC-NUM REDEFINES GOAL-REC-IN.                                  
005000     05  GOAL-INCOME-INT          PIC 9(7).                               
005100     05  FILLER                   PIC X.                                  
005200     05  GOAL-INCOME-DEC          PIC 9(2).                               
005300     05  GOAL-SAVINGS-INT         PIC 9(7).                               
005400     05  FILLER                   PIC X.                                  
005500     05  GOAL-SAVINGS-DEC         PIC 9(2).                               
005600     05  GOAL-TARGET-INT          PIC 9(7).                               
005700     05  FILLER                   PIC X.                                  
005800     05  GOAL-TARGET-DEC          PIC 9(2).                               
005900     05  FILLER                   PIC X(30).                              
006000*                                                                         
006100***************************************************************           
006200* WS-CAT-NAME-TABLE -- THE EIGHT SPENDING CATEGORIES, IN THE              
006300* FIXED ORDER THE KEYWORD CATEGORIZER TESTS THEM.  BUILT AS A             
006400* LITERAL ARRAY AND REDEFINED, THE SAME TRICK THIS SHOP USES              
006500* FOR ITS OTHER HAND-LOADED RATE AND PRICE TABLES.                        
006600***************************************************************           
006700*                                                                         
006800 01  WS-CAT-NAME-INIT.                                                    
006900     05  FILLER                   PIC X(15) VALUE 'DINING'.               
007000     05  FILLER                   PIC X(15) VALUE 'GROCERIES'.            
007100     05  FILLER                   PIC X(15) VALUE                         
007200                                      'TRANSPORTATION'.                   
007300     05  FILLER                   PIC X(15) VALUE                         
007400                                      'ENTERTAINMENT'.                    
007500     05  FILLER                   PIC X(15) VALUE 'SHOPPING'.             
007600     05  FILLER                   PIC X(15) VALUE 'UTILITIES'.            
007700     05  FILLER                   PIC X(15) VALUE 'HEALTHCARE'.           
007800     05  FILLER                   PIC X(15) VALUE 'OTHER'.                
007900 01  WS-CAT-NAME-TABLE REDEFINES WS-CAT-NAME-INIT.                        
008000     05  WS-CAT-NAME              PIC X(15) OCCURS 8 TIMES.               
008100*                                                                         
008200***************************************************************           
008300* WS-DISC-IDX-LIST -- SUBSCRIPTS, INTO WS-CAT-NAME-TABLE AND              
008400* WS-CAT-TABLE BELOW, OF THE THREE DISCRETIONARY CATEGORIES               
008500* THE OPTIMIZER IS ALLOWED TO TRIM: DINING, ENTERTAINMENT,                
008600* SHOPPING, IN THAT ORDER.                                                
008700***************************************************************           
008800*                                                                         
008900 01  WS-DISC-IDX-INIT.                                                    
009000     05  FILLER                   PIC 9(2) VALUE 01.                      
009100     05  FILLER                   PIC 9(2) VALUE 04.                      
009200     05  FILLER                   PIC 9(2) VALUE 05.                      
009300 01  WS-DISC-IDX-LIST REDEFINES WS-DISC-IDX-INIT.                         
009400     05  WS-DISC-IDX              PIC 9(2) OCCURS 3 TIMES.                
009500*                                                                         
009600***************************************************************           
009700* WS-CAT-TABLE -- RUNNING BUDGET/ACTUAL/VARIANCE PER CATEGORY.            
009800* SAME SUBSCRIPT AS WS-CAT-NAME-TABLE ABOVE.                              
009900***************************************************************           
010000*                                                                         
010100 01  WS-CAT-TABLE.                                                        
010200     05  WS-CAT-ENTRY             OCCURS 8 TIMES.                         
010300         10  WS-CAT-BUDGET        PIC S9(7)V99 VALUE ZERO.                
010400         10  WS-CAT-ACTUAL        PIC S9(7)V99 VALUE ZERO.                
010500         10  WS-CAT-AVG-ACTUAL    PIC S9(7)V99 VALUE ZERO.                
010600         10  WS-CAT-VAR-AMT       PIC S9(7)V99 VALUE ZERO.                
010700         10  WS-CAT-VAR-PCT       PIC S9(5)V99 VALUE ZERO.                
010800         10  WS-CAT-STATUS        PIC X(14)    VALUE SPACES.              
010900         10  WS-CAT-SIGNIF        PIC X(11)    VALUE SPACES.              
011000         10  WS-CAT-MONTHS-SEEN   PIC 9(2)     VALUE ZERO                 
011100                                       COMP.                              
011200*                                                                         
011300***************************************************************           
011400* WS-MONTH-TABLE -- ONE ENTRY PER CALENDAR MONTH SEEN IN THE              
011500* TRANSACTIONS FILE, BUILT IN FILE (CHRONOLOGICAL) ORDER AS               
011600* THE FILE IS READ.  WS-MONTH-CAT-AMT IS THE MONTH-BY-CATEGORY            
011700* BREAKDOWN, SAME SUBSCRIPT ORDER AS WS-CAT-NAME-TABLE.                   
011800***************************************************************           
011900*                                                                         
012000 01  WS-MONTH-TABLE.                                                      
012100     05  WS-MONTH-ENTRY           OCCURS 24 TIMES.                        
012200         10  WS-MONTH-KEY         PIC X(7)     VALUE SPACES.              
012300         10  WS-MONTH-TOTAL       PIC S9(7)V99 VALUE ZERO.                
012400         10  WS-MONTH-MA          PIC S9(7)V99 VALUE ZERO.                
012500         10  WS-MONTH-MA-FLAG     PIC X        VALUE 'N'.                 
012600         10  WS-MONTH-CAT         OCCURS 8 TIMES.                         
012700             15  WS-MONTH-CAT-AMT PIC S9(7)V99  VALUE ZERO.               
012800*                                                                         
