000100***************************************************************           
000200* CBLSSRPT  --  SPENDING SNAPSHOT REPORT PRINT LINES.                     
000300* COPY MEMBER FOR THE SPENDING SNAPSHOT SYSTEM.                           
000400*                                                                         
000500* ONE 01-LEVEL PER LINE STYLE ON THE 132-COLUMN SNAPSHOT.RPT              
000600* PRINT FILE, IN THE SAME O-/FILLER LAYOUT STYLE AS THE REST              
000700* OF THE SHOP'S ANALYSIS PROGRAMS.  PRTLINE ITSELF STAYS IN THE           
000800* FD (SEE CBLSSR01); THE DRIVER BUILDS ONE OF THESE AND SAYS              
000900* WRITE PRTLINE FROM xxxx-LINE, THE SAME AS EVERY OTHER                   
001000* ANALYSIS PROGRAM IN THIS SHOP.                                          
001100*                                                                         
001200* MAINTENANCE LOG                                                         
001300*   04/09/87  RWH  ORIGINAL HEADING/DETAIL/TOTAL LINES.      AH0003       
001400*   11/02/89  RWH  ADDED CATEGORY TOTAL LINE.                AH0046       
001500*   06/14/93  LDP  ADDED MONTHLY SUMMARY LINE.               AH0121       
001600*   02/18/99  LDP  Y2K -- O-RUN-YEAR WIDENED TO 4 DIGITS.    AH0190       
001700*   09/05/01  TRM  ADDED ANALYSIS AND RECOMMENDATION LINES.  AH0243       
001800***************************************************************           
001900*                                                                         
002000***************************************************************           
002100* COMPANY-TITLE -- RUN-DATE / PAGE HEADING, TOP OF EVERY PAGE.            
002200***************************************************************           
002300*                                                                         
002400 01  COMPANY-TITLE.                                                       
002500     05  FILLER                   PIC X(6)  VALUE 'DATE: '.               
002600     05  O-RUN-MM                 PIC 99.                                 
002700     05  FILLER                   PIC X     VALUE '/'.                    
002800     05  O-RUN-DD                 PIC 99.                                 
002900     05  FILLER                   PIC X     VALUE '/'.                    
003000     05  O-RUN-YYYY               PIC 9(4).                               
003100     05  FILLER                   PIC X(29) VALUE SPACES.                 
003200     05  FILLER                   PIC X(34)                               
003300                               VALUE 'SPENDING SNAPSHOT ANALYSIS          
003400-    'REPORT'.                                                            
003500     05  FILLER                   PIC X(33) VALUE SPACES.                 
003600     05  FILLER                   PIC X(6)  VALUE 'PAGE: '.               
003700     05  O-PAGE-NO                PIC Z9.                                 
003800     05  FILLER                   PIC X(12) VALUE SPACES.                 
003900*                                                                         
004000***************************************************************           
004100* COLUMN-HEADING-1/2 -- DETAIL SECTION COLUMN HEADINGS.                   
004200***************************************************************           
004300*                                                                         
004400 01  COLUMN-HEADING-1.                                                    
004500     05  FILLER                   PIC X(4)  VALUE 'DATE'.                 
004600     05  FILLER                   PIC X(9)  VALUE SPACES.                 
004700     05  FILLER                   PIC X(8)  VALUE 'MERCHANT'.             
004800     05  FILLER                   PIC X(20) VALUE SPACES.                 
004900     05  FILLER                   PIC X(11)                               
005000                                   VALUE 'DESCRIPTION'.                   
005100     05  FILLER                   PIC X(21) VALUE SPACES.                 
005200     05  FILLER                   PIC X(6)  VALUE 'AMOUNT'.               
005300     05  FILLER                   PIC X(53) VALUE SPACES.                 
005400 01  COLUMN-HEADING-2.                                                    
005500     05  FILLER                   PIC X(10) VALUE ALL '-'.                
005600     05  FILLER                   PIC X(3)  VALUE SPACES.                 
005700     05  FILLER                   PIC X(25) VALUE ALL '-'.                
005800     05  FILLER                   PIC X(3)  VALUE SPACES.                 
005900     05  FILLER                   PIC X(30) VALUE ALL '-'.                
006000     05  FILLER                   PIC X(3)  VALUE SPACES.                 
006100     05  FILLER                   PIC X(13) VALUE ALL '-'.                
006200     05  FILLER                   PIC X(45) VALUE SPACES.                 
006300*                                                                         
006400***************************************************************           
006500* CATEGORY-HEADING-LINE -- PRINTED BEFORE EACH CATEGORY'S                 
006600* TRANSACTIONS IN THE DETAIL SECTION.                                     
006700***************************************************************           
006800*                                                                         
006900 01  CATEGORY-HEADING-LINE.                                               
007000     05  FILLER                   PIC X(10)                               
007100                                   VALUE 'CATEGORY: '.                    
007200     05  O-CAT-HEAD-NAME          PIC X(15).                              
007300     05  FILLER                   PIC X(107) VALUE SPACES.                
007400*                                                                         
007500***************************************************************           
007600* DETAIL-LINE -- ONE TRANSACTION, DATE/MERCHANT/DESCRIPTION/AMT.          
007700***************************************************************           
007800*                                                                         
007900 01  DETAIL-LINE.                                                         
008000     05  O-DET-MM                 PIC 99.                                 
008100     05  FILLER                   PIC X     VALUE '/'.                    
008200     05  O-DET-DD                 PIC 99.                                 
008300     05  FILLER                   PIC X     VALUE '/'.                    
008400     05  O-DET-YYYY               PIC 9(4).                               
008500     05  FILLER                   PIC X(3)  VALUE SPACES.                 
008600     05  O-DET-MERCHANT           PIC X(25).                              
008700     05  FILLER                   PIC X(3)  VALUE SPACES.                 
008800     05  O-DET-DESCRIPTION        PIC X(30).                              
008900     05  FILLER                   PIC X(3)  VALUE SPACES.                 
009000     05  O-DET-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.                     
009100     05  FILLER                   PIC X(44) VALUE SPACES.                 
009200*                                                                         
009300***************************************************************           
009400* CATEGORY-TOTAL-LINE -- CONTROL BREAK SUBTOTAL, ONE PER                  
009500* CATEGORY, WITH ITS BUDGET VARIANCE STATUS.                              
009600***************************************************************           
009700*                                                                         
009800 01  CATEGORY-TOTAL-LINE.                                                 
009900     05  FILLER                   PIC X(16)                               
010000                                   VALUE 'CATEGORY TOTAL: '.              
010100     05  O-CTOT-SPEND             PIC ZZ,ZZZ,ZZ9.99-.                     
010200     05  FILLER                   PIC X(4)  VALUE SPACES.                 
010300     05  FILLER                   PIC X(8)  VALUE 'BUDGET: '.             
010400     05  O-CTOT-BUDGET            PIC ZZ,ZZZ,ZZ9.99-.                     
010500     05  FILLER                   PIC X(4)  VALUE SPACES.                 
010600     05  FILLER                   PIC X(6)  VALUE 'VAR % '.               
010700     05  O-CTOT-VAR-PCT           PIC ZZZ9.99-.                           
010800     05  FILLER                   PIC X(4)  VALUE SPACES.                 
010900     05  O-CTOT-STATUS            PIC X(14).                              
011000     05  FILLER                   PIC X(40) VALUE SPACES.                 
011100*                                                                         
011200***************************************************************           
011300* MONTHLY-HEADING-LINE / MONTHLY-SUMMARY-LINE -- THE MONTH BY             
011400* MONTH TOTALS AND THE 3-POINT MOVING AVERAGE.                            
011500***************************************************************           
011600*                                                                         
011700 01  MONTHLY-HEADING-LINE.                                                
011800     05  FILLER                   PIC X(26)                               
011900                                   VALUE 'MONTHLY SPENDING SUMMARY'.      
012000     05  FILLER                   PIC X(106) VALUE SPACES.                
012100 01  MONTHLY-SUMMARY-LINE.                                                
012200     05  FILLER                   PIC X(8)  VALUE 'MONTH: '.              
012300     05  O-MSUM-MONTH             PIC X(7).                               
012400     05  FILLER                   PIC X(4)  VALUE SPACES.                 
012500     05  FILLER                   PIC X(7)  VALUE 'TOTAL: '.              
012600     05  O-MSUM-TOTAL             PIC ZZ,ZZZ,ZZ9.99-.                     
012700     05  FILLER                   PIC X(4)  VALUE SPACES.                 
012800     05  FILLER                   PIC X(13)                               
012900                                   VALUE '3-MO AVERAGE:'.                 
013000     05  O-MSUM-MOVING-AVG        PIC ZZ,ZZZ,ZZ9.99-.                     
013100     05  FILLER                   PIC X(4)  VALUE SPACES.                 
013200     05  O-MSUM-MA-NOTE           PIC X(19).                              
013300     05  FILLER                   PIC X(38) VALUE SPACES.                 
013400*                                                                         
013500***************************************************************           
013600* ANALYSIS-HEADING-LINE / ANALYSIS LINES -- TREND, FORECAST               
013700* WITH CONFIDENCE INTERVAL, SEASONAL NOTE.                                
013800***************************************************************           
013900*                                                                         
014000 01  ANALYSIS-HEADING-LINE.                                               
014100     05  FILLER                   PIC X(16)                               
014200                                   VALUE 'ANALYSIS SECTION'.              
014300     05  FILLER                   PIC X(116) VALUE SPACES.                
014400 01  TREND-LINE.                                                          
014500     05  FILLER                   PIC X(17)                               
014600                                   VALUE 'SPENDING TREND: '.              
014700     05  O-TREND-DIRECTION        PIC X(16).                              
014800     05  FILLER                   PIC X(16)                               
014900                                   VALUE '  SIMPLE CHECK: '.              
015000     05  O-TREND-SIMPLE-DIR       PIC X(16).                              
015100     05  FILLER                   PIC X(67) VALUE SPACES.                 
015200 01  FORECAST-LINE.                                                       
015300     05  FILLER                   PIC X(18)                               
015400                                   VALUE 'NEXT MONTH FCST: '.             
015500     05  O-FCST-AMOUNT            PIC ZZ,ZZZ,ZZ9.99-.                     
015600     05  FILLER                   PIC X(4)  VALUE SPACES.                 
015700     05  FILLER                   PIC X(8)  VALUE '95% CI: '.             
015800     05  O-FCST-CI-LOW            PIC ZZ,ZZZ,ZZ9.99-.                     
015900     05  FILLER                   PIC X(4)  VALUE ' TO '.                 
016000     05  O-FCST-CI-HIGH           PIC ZZ,ZZZ,ZZ9.99-.                     
016100     05  FILLER                   PIC X(56) VALUE SPACES.                 
016200 01  SEASONAL-LINE.                                                       
016300     05  FILLER                   PIC X(15)                               
016400                                   VALUE 'SEASONAL NOTE: '.               
016500     05  O-SEASONAL-NOTE          PIC X(40).                              
016600     05  FILLER                   PIC X(77) VALUE SPACES.                 
016700*                                                                         
016800***************************************************************           
016900* RECOMMEND-HEADING-LINE / RECOMMENDATION LINES -- OPTIMIZER              
017000* STATUS, DISCRETIONARY CUTS, GOAL FEASIBILITY, DINING CHECK.             
017100***************************************************************           
017200*                                                                         
017300 01  RECOMMEND-HEADING-LINE.                                              
017400     05  FILLER                   PIC X(23)                               
017500                                   VALUE 'RECOMMENDATIONS SECTION'.       
017600     05  FILLER                   PIC X(109) VALUE SPACES.                
017700 01  OPTIMIZER-STATUS-LINE.                                               
017800     05  FILLER                   PIC X(18)                               
017900                                   VALUE 'OPTIMIZER STATUS: '.            
018000     05  O-OPT-STATUS             PIC X(20).                              
018100     05  FILLER                   PIC X(10)                               
018200                                   VALUE 'REQ RED: '.                     
018300     05  O-OPT-REQ-REDUCTION      PIC ZZ,ZZZ,ZZ9.99-.                     
018400     05  FILLER                   PIC X(4)  VALUE SPACES.                 
018500     05  FILLER                   PIC X(11)                               
018600                                   VALUE 'POT SAVE: '.                    
018700     05  O-OPT-POT-SAVINGS        PIC ZZ,ZZZ,ZZ9.99-.                     
018800     05  FILLER                   PIC X(41) VALUE SPACES.                 
018900 01  DISCRETIONARY-LINE.                                                  
019000     05  FILLER                   PIC X(8)  VALUE '  CUT: '.              
019100     05  O-DISC-CATEGORY          PIC X(15).                              
019200     05  FILLER                   PIC X(3)  VALUE SPACES.                 
019300     05  FILLER                   PIC X(9)  VALUE 'CURRENT: '.            
019400     05  O-DISC-CURRENT           PIC ZZ,ZZZ,ZZ9.99-.                     
019500     05  FILLER                   PIC X(3)  VALUE SPACES.                 
019600     05  FILLER                   PIC X(9)  VALUE 'REDUCE: '.             
019700     05  O-DISC-REDUCTION         PIC ZZ,ZZZ,ZZ9.99-.                     
019800     05  FILLER                   PIC X(3)  VALUE SPACES.                 
019900     05  FILLER                   PIC X(11)                               
020000                                   VALUE 'NEW BUDGET:'.                   
020100     05  O-DISC-NEW-BUDGET        PIC ZZ,ZZZ,ZZ9.99-.                     
020200     05  FILLER                   PIC X(29) VALUE SPACES.                 
020300 01  GOAL-LINE.                                                           
020400     05  FILLER                   PIC X(14)                               
020500                                   VALUE 'SAVINGS GOAL: '.                
020600     05  O-GOAL-FEASIBLE          PIC X(11).                              
020700     05  FILLER                   PIC X(3)  VALUE SPACES.                 
020800     05  FILLER                   PIC X(8)  VALUE 'NEEDED: '.             
020900     05  O-GOAL-NEEDED            PIC ZZ,ZZZ,ZZ9.99-.                     
021000     05  FILLER                   PIC X(3)  VALUE SPACES.                 
021100     05  FILLER                   PIC X(10)                               
021200                                   VALUE 'REDUCTION '.                    
021300     05  O-GOAL-REDUCTION-PCT     PIC ZZZ9.99-.                           
021400     05  FILLER                   PIC X(2)  VALUE '% '.                   
021500     05  FILLER                   PIC X(10)                               
021600                                   VALUE 'TIMELINE: '.                    
021700     05  O-GOAL-TIMELINE          PIC ZZ9.                                
021800     05  FILLER                   PIC X(2)  VALUE SPACES.                 
021900     05  FILLER                   PIC X(3)  VALUE 'MO.'.                  
022000     05  FILLER                   PIC X(41) VALUE SPACES.                 
022100*                                                                         
022200***************************************************************           
022300* SAVTL-LINE -- SAVINGS-TIMELINE (SIMPLE), THE SURPLUS-DRIVEN             
022400* CROSS-CHECK PRINTED RIGHT BELOW GOAL-LINE.  TICKET 01-0748              
022500* (02/06/02 DMK, AH0622).                                                 
022600***************************************************************           
022700*                                                                         
022800 01  SAVTL-LINE.                                                          
022900     05  FILLER                   PIC X(18)                               
023000                                   VALUE 'SAVINGS TIMELINE: '.            
023100     05  O-SAVTL-FEASIBLE         PIC X(11).                              
023200     05  FILLER                   PIC X(3)  VALUE SPACES.                 
023300     05  FILLER                   PIC X(8)  VALUE 'MONTHS: '.             
023400     05  O-SAVTL-MONTHS           PIC ZZ9.9-.                             
023500     05  FILLER                   PIC X(3)  VALUE SPACES.                 
023600     05  FILLER                   PIC X(9)  VALUE 'MONTHLY: '.            
023700     05  O-SAVTL-MONTHLY          PIC ZZ,ZZZ,ZZ9.99-.                     
023800     05  FILLER                   PIC X(62) VALUE SPACES.                 
023900 01  DINING-LINE.                                                         
024000     05  FILLER                   PIC X(19)                               
024100                                   VALUE 'DINING OPTIMIZER: '.            
024200     05  O-DINE-NOTE              PIC X(18).                              
024300     05  FILLER                   PIC X(9)  VALUE 'CURRENT: '.            
024400     05  O-DINE-CURRENT           PIC ZZ,ZZZ,ZZ9.99-.                     
024500     05  FILLER                   PIC X(3)  VALUE SPACES.                 
024600     05  FILLER                   PIC X(10)                               
024700                                   VALUE 'SUGGESTED:'.                    
024800     05  O-DINE-SUGGESTED         PIC ZZ,ZZZ,ZZ9.99-.                     
024900     05  FILLER                   PIC X(3)  VALUE SPACES.                 
025000     05  FILLER                   PIC X(9)  VALUE 'REDUCE: '.             
025100     05  O-DINE-REDUCTION         PIC ZZ,ZZZ,ZZ9.99-.                     
025200     05  FILLER                   PIC X(19) VALUE SPACES.                 
025300*                                                                         
025400***************************************************************           
025500* FINAL-TOTALS-LINE -- RECORD COUNT / INCOME / EXPENSE / NET.             
025600***************************************************************           
025700*                                                                         
025800 01  FINAL-TOTALS-LINE.                                                   
025900     05  FILLER                   PIC X(9)  VALUE 'RECORDS: '.            
026000     05  O-FTOT-RECORD-COUNT      PIC ZZ,ZZ9.                             
026100     05  FILLER                   PIC X(3)  VALUE SPACES.                 
026200     05  FILLER                   PIC X(7)  VALUE 'INCOME:'.              
026300     05  O-FTOT-INCOME            PIC ZZ,ZZZ,ZZ9.99-.                     
026400     05  FILLER                   PIC X(3)  VALUE SPACES.                 
026500     05  FILLER                   PIC X(9)  VALUE 'EXPENSE: '.            
026600     05  O-FTOT-EXPENSE           PIC ZZ,ZZZ,ZZ9.99-.                     
026700     05  FILLER                   PIC X(3)  VALUE SPACES.                 
026800     05  FILLER                   PIC X(5)  VALUE 'NET: '.                
026900     05  O-FTOT-NET               PIC ZZ,ZZZ,ZZ9.99-.                     
027000     05  FILLER                   PIC X(45) VALUE SPACES.                 
027100*                                                                         
